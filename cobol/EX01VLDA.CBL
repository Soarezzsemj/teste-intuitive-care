000100 IDENTIFICATION       DIVISION.                                           
000200                                                                          
000300*IDENTIFICACAO DO PROGRAMA - NAO MEXER NESTES CAMPOS SEM                  
000400*AUTORIZACAO, CONFORME A CLAUSULA DE SECURITY ABAIXO.                     
000500 PROGRAM-ID.          EX01VLDA.                                           
000600 AUTHOR.              WAGNER BIGAL.                                       
000700 INSTALLATION.        FATEC-SP.                                           
000800 DATE-WRITTEN.        08/03/1989.                                         
000900 DATE-COMPILED.                                                           
001000 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
001100*REMARKS.      VALIDA O CNPJ, A RAZAO SOCIAL E O VALOR                    
001200*              DAS DESPESAS DO ARQUIVO CONSOLIDADO DA ANS                 
001300*              E COPIA TODOS OS REGISTROS, VALIDOS OU                     
001400*              NAO, PARA O ARQUIVO DE SAIDA.                              
001500*                                                                         
001600*---------------------------------------------------------                
001700*              HISTORICO DE ALTERACOES                                    
001800*---------------------------------------------------------                
001900*DATA       AUTOR   CHAMADO   DESCRICAO                                   
002000*---------- ------- --------- -----------------------------               
002100*08/03/1989 WB      ---------ORIGEM DO PROGRAMA.                          
002200*14/11/1989 WB      CH-0231  AJUSTE NO PESO DO DV1 DO CNPJ.       CH-0231 
002300*22/02/1990 JRS     CH-0279  CONTADOR DE LINHAS FORA DO           CH-0279 
002400*                            PADRAO (MENOS DE 5 CAMPOS).                  
002500*19/07/1991 WB      CH-0355  VALOR PASSOU A ACEITAR SINAL         CH-0355 
002600*                            NEGATIVO NO TEXTO DE ENTRADA.                
002700*03/12/1992 MSL     CH-0402  RAZAO SOCIAL AMPLIADA PARA           CH-0402 
002800*                            100 POSICOES.                                
002900*25/05/1994 WB      CH-0488  MOTIVO DE REJEICAO PASSOU A          CH-0488 
003000*                            SER EXIBIDO NO CONSOLE.                      
003100*09/01/1996 JRS     CH-0561  REVISADA A SEQUENCIA DE PESOS        CH-0561 
003200*                            DO DV2 DO CNPJ.                              
003300*14/10/1998 WB      CH-0640  AJUSTE ANO 2000 - CAMPO ANO          CH-0640 
003400*                            PASSOU DE 2 P/ 4 POSICOES.                   
003500*18/03/1999 MSL     CH-0655  TESTE DE VIRADA DE SECULO OK.        CH-0655 
003600*26/09/2001 JRS     CH-0712  TOTAL GERAL DE REGISTROS NO          CH-0712 
003700*                            FIM DO PROCESSO.                             
003800*08/05/2003 CAF     CH-0758  MOTIVO DE REJEICAO NAO               CH-0758 
003900*                            ACUMULAVA AS TRES TAGS; STRING               
004000*                            PASSOU A USAR POINTER.                       
004100*14/08/2003 RCS     CH-0764  SWITCHES DE VALIDACAO GANHARAM       CH-0764 
004200*                            CONDITION-NAME (88); ROTINA DO               
004300*                            CNPJ PASSOU A USAR PERFORM THRU              
004400*                            COM GO TO PARA SAIDA ANTECIPADA.             
004500*---------------------------------------------------------                
004600                                                                          
004700*===========================================================              
004800*SECAO DE AMBIENTE.  NAO HA IMPRESSORA NESTE PROGRAMA, POR                
004900*ISSO NAO HA C01/TOP-OF-FORM; O UNICO RECURSO DE CLASSE                   
005000*USADO E O TESTE DE DIGITO NA LIMPEZA DO CNPJ.                            
005100 ENVIRONMENT          DIVISION.                                           
005200                                                                          
005300*MAQUINA UNICA, SEM PARTICULARIDADE DE HARDWARE NESTE LOTE.               
005400 CONFIGURATION        SECTION.                                            
005500 SOURCE-COMPUTER.     IBM-PC.                                             
005600 OBJECT-COMPUTER.     IBM-PC.                                             
005700 SPECIAL-NAMES.                                                           
005800*CLASSE-DIGITO: USADA EM 3110-LIMPA-CNPJ PARA DESCARTAR                   
005900*PONTO, BARRA E HIFEN DA MASCARA DO CNPJ DE ENTRADA.                      
006000        CLASS CLASSE-DIGITO IS "0" THRU "9".                              
006100                                                                          
006200*OS DOIS ARQUIVOS SAO TEXTO, UMA LINHA POR REGISTRO, SEM                  
006300*INDEXACAO NEM CHAVE - NAO HA NENHUM ACESSO RANDOM AQUI.                  
006400 INPUT-OUTPUT         SECTION.                                            
006500 FILE-CONTROL.                                                            
006600*ARQUIVO DE ENTRADA: DESPESA CONSOLIDADA, JA GERADA PELA                  
006700*ETAPA ANTERIOR DO LOTE (NAO E ESTE PROGRAMA QUE CONSOLIDA).              
006800        SELECT DESPESA ASSIGN TO DISK                                     
006900        ORGANIZATION IS LINE SEQUENTIAL.                                  
007000                                                                          
007100*ARQUIVO DE SAIDA: MESMA LINHA DE ENTRADA, SEM ALTERACAO,                 
007200*VALIDA OU NAO - A VALIDACAO SO MUDA OS CONTADORES E O                    
007300*AVISO NO CONSOLE, NUNCA O CONTEUDO GRAVADO.                              
007400        SELECT DESPVLD ASSIGN TO DISK                                     
007500        ORGANIZATION IS LINE SEQUENTIAL.                                  
007600                                                                          
007700*===========================================================              
007800 DATA                 DIVISION.                                           
007900                                                                          
008000 FILE                 SECTION.                                            
008100                                                                          
008200*REGISTRO DE ENTRADA E DE SAIDA SAO LINHAS-TEXTO CRUAS,                   
008300*SEPARADAS POR ";", AINDA NAO QUEBRADAS EM CAMPOS - A                     
008400*QUEBRA SO ACONTECE NA WORKING-STORAGE (VER W-CAMPO-n).                   
008500 FD     DESPESA                                                           
008600        LABEL RECORD IS STANDARD                                          
008700        VALUE OF FILE-ID IS "DESPESA.DAT".                                
008800*160 POSICOES COBRE O CABECALHO E A MAIOR LINHA DE DADOS                  
008900*OBSERVADA NO ARQUIVO CONSOLIDADO DA ANS.                                 
009000 01     REG-DESP-ENT         PIC X(160).                                  
009100                                                                          
009200*SAIDA COM O MESMO TAMANHO DA ENTRADA - ESTE PROGRAMA SO                  
009300*VALIDA, NUNCA ACRESCENTA COLUNA (ISSO E TRABALHO DO                      
009400*ENRIQUECEDOR, PROGRAMA SEGUINTE DO LOTE).                                
009500 FD     DESPVLD                                                           
009600        LABEL RECORD IS STANDARD                                          
009700        VALUE OF FILE-ID IS "DESPVLD.DAT".                                
009800 01     REG-DESP-SAI         PIC X(160).                                  
009900                                                                          
010000 WORKING-STORAGE      SECTION.                                            
010100                                                                          
010200*----[ CONTADORES E FLAG DE FIM DE ARQUIVO ]----------------              
010300*FIM-ARQ CONTROLA O LACO PRINCIPAL; OS CT- SAO SOMADOS SO                 
010400*NA GRAVACAO (2300) E EXIBIDOS NO FIM DO LOTE (9100).                     
010500 77 FIM-ARQ                  PIC X(03) VALUE "NAO".                       
010600 77 CT-TOTAL                 PIC 9(09) COMP VALUE ZEROES.                 
010700 77 CT-VALIDOS               PIC 9(09) COMP VALUE ZEROES.                 
010800 77 CT-INVALIDOS             PIC 9(09) COMP VALUE ZEROES.                 
010900 77 CT-FORA-PADRAO           PIC 9(09) COMP VALUE ZEROES.                 
011000*W-QTD-CAMPOS: QUANTOS CAMPOS O UNSTRING ENCONTROU NA LINHA;              
011100*MENOS DE 5 SIGNIFICA LINHA FORA DO PADRAO, NAO VALIDADA.                 
011200 77 W-QTD-CAMPOS             PIC 9(02) COMP VALUE ZEROES.                 
011300*W-I: INDICE GENERICO DE PERFORM VARYING, REUSADO EM TODAS                
011400*AS VOLTAS DO PROGRAMA (DV1, DV2, LIMPEZA DO CNPJ).                       
011500 77 W-I                      PIC 9(02) COMP VALUE ZEROES.                 
011600*W-PONTEIRO: POSICAO DE GRAVACAO DENTRO DE W-CNPJ-ALFA NA                 
011700*LIMPEZA DO CNPJ (3110) - NAO CONFUNDIR COM W-MOTIVO-PTR.                 
011800 77 W-PONTEIRO               PIC 9(03) COMP VALUE ZEROES.                 
011900                                                                          
012000*----[ CAMPOS PARTIDOS DA LINHA DE ENTRADA ]----------------              
012100*ORDEM FIXA DO LAYOUT: CNPJ, RAZAO SOCIAL, UF, ANO, VALOR.                
012200*SO W-CAMPO-1, W-CAMPO-2 E W-CAMPO-5 SAO DE FATO VALIDADOS;               
012300*UF E ANO SEGUEM SEM CONFERENCIA NESTE PROGRAMA.                          
012400 01 W-CAMPO-1                PIC X(14).                                   
012500 01 W-CAMPO-2                PIC X(100).                                  
012600 01 W-CAMPO-3                PIC X(02).                                   
012700 01 W-CAMPO-4                PIC X(04).                                   
012800 01 W-CAMPO-5                PIC X(20).                                   
012900                                                                          
013000*----[ CNPJ - VISAO DIGITO A DIGITO (REDEFINES 1) ]---------              
013100*O MESMO CAMPO E VISTO OU COMO TEXTO DE 14 POSICOES, OU                   
013200*COMO VETOR DE 14 DIGITOS PARA O CALCULO DO DV1/DV2.                      
013300 01 W-CNPJ-ALFA              PIC X(14).                                   
013400 01 W-CNPJ-NUMERICO REDEFINES W-CNPJ-ALFA.                                
013500        03 W-CNPJ-DIGITO     PIC 9(01) OCCURS 14 TIMES.                   
013600*CT-DV1/CT-DV2: DIGITOS VERIFICADORES CALCULADOS EM 3200 E                
013700*3300, COMPARADOS CONTRA OS DIGITOS 13 E 14 DO CNPJ EM 3350.              
013800 77 CT-DV1                   PIC 9(02) VALUE ZEROES.                      
013900 77 CT-DV2                   PIC 9(02) VALUE ZEROES.                      
014000*SOMA-DV/RESTO-DV: ACUMULADOR E RESTO DA DIVISAO POR 11,                  
014100*COMPARTILHADOS PELAS DUAS CONTAS DE DIGITO VERIFICADOR.                  
014200 77 SOMA-DV                  PIC 9(04) COMP VALUE ZEROES.                 
014300 77 RESTO-DV                 PIC 9(04) COMP VALUE ZEROES.                 
014400*OS TRES SWITCHES ABAIXO GANHARAM CONDITION-NAME (88) NA                  
014500*CH-0764 - O TESTE "IF CNPJ-E-VALIDO" E MAIS CLARO QUE                    
014600*"IF SW-CNPJ-VALIDO EQUAL 'S'" E EVITA ERRO DE DIGITACAO                  
014700*DO LITERAL EM CADA PONTO DE TESTE.                                       
014800 77 SW-CNPJ-VALIDO           PIC X(01) VALUE "S".                         
014900        88 CNPJ-E-VALIDO               VALUE "S".                         
015000        88 CNPJ-E-INVALIDO             VALUE "N".                         
015100 77 SW-RAZAO-VALIDA          PIC X(01) VALUE "S".                         
015200        88 RAZAO-E-VALIDA              VALUE "S".                         
015300        88 RAZAO-E-INVALIDA            VALUE "N".                         
015400 77 SW-VALOR-VALIDO          PIC X(01) VALUE "S".                         
015500        88 VALOR-E-VALIDO              VALUE "S".                         
015600        88 VALOR-E-INVALIDO            VALUE "N".                         
015700                                                                          
015800*----[ PESOS DO DV1 (REDEFINES 2) ]-------------------------              
015900*SEQUENCIA DE PESOS DO MODULO 11, 1O DIGITO VERIFICADOR -                 
016000*REVISADA NA CH-0231, NAO MUDA DESDE ENTAO.                               
016100 01 TAB-PESOS-DV1-CONST.                                                  
016200        03 FILLER            PIC 9(01) VALUE 5.                           
016300        03 FILLER            PIC 9(01) VALUE 4.                           
016400        03 FILLER            PIC 9(01) VALUE 3.                           
016500        03 FILLER            PIC 9(01) VALUE 2.                           
016600        03 FILLER            PIC 9(01) VALUE 9.                           
016700        03 FILLER            PIC 9(01) VALUE 8.                           
016800        03 FILLER            PIC 9(01) VALUE 7.                           
016900        03 FILLER            PIC 9(01) VALUE 6.                           
017000*A REDEFINICAO ABAIXO E O QUE PERMITE TRATAR A CONSTANTE                  
017100*ACIMA COMO TABELA, UMA POSICAO POR PESO.                                 
017200 01 TAB-PESOS-DV1 REDEFINES TAB-PESOS-DV1-CONST.                          
017300        03 PESO-DV1          PIC 9(01) OCCURS 8 TIMES.                    
017400                                                                          
017500*----[ PESOS DO DV2 (REDEFINES 3) ]-------------------------              
017600*SEQUENCIA DE PESOS DO 2O DIGITO VERIFICADOR - REVISADA NA                
017700*CH-0561 DEPOIS DE UM CASO DE CNPJ VALIDO REJEITADO.                      
017800 01 TAB-PESOS-DV2-CONST.                                                  
017900        03 FILLER            PIC 9(01) VALUE 6.                           
018000        03 FILLER            PIC 9(01) VALUE 5.                           
018100        03 FILLER            PIC 9(01) VALUE 4.                           
018200        03 FILLER            PIC 9(01) VALUE 3.                           
018300        03 FILLER            PIC 9(01) VALUE 2.                           
018400        03 FILLER            PIC 9(01) VALUE 9.                           
018500        03 FILLER            PIC 9(01) VALUE 8.                           
018600        03 FILLER            PIC 9(01) VALUE 7.                           
018700        03 FILLER            PIC 9(01) VALUE 6.                           
018800*NOVE POSICOES AQUI CONTRA OITO DO DV1 PORQUE O DV2 PESA                  
018900*TAMBEM O DV1 JA CALCULADO.                                               
019000 01 TAB-PESOS-DV2 REDEFINES TAB-PESOS-DV2-CONST.                          
019100        03 PESO-DV2          PIC 9(01) OCCURS 9 TIMES.                    
019200                                                                          
019300*----[ VALIDACAO DO VALOR DA DESPESA ]----------------------              
019400*O VALOR CHEGA EM TEXTO, COM VIRGULA DECIMAL E TALVEZ SINAL               
019500*NEGATIVO NA FRENTE (CH-0355) - TUDO ISSO E DESMONTADO EM                 
019600*3510 ANTES DE VIRAR W-VALOR-NUM, QUE E O QUE REALMENTE                   
019700*E COMPARADO CONTRA ZERO EM 3500.                                         
019800 77 W-SINAL-VALOR            PIC X(01) VALUE "+".                         
019900 77 W-VALOR-SEMSINAL         PIC X(20) VALUE SPACES.                      
020000 77 W-VALOR-PARTE-INT        PIC X(15) VALUE SPACES.                      
020100 77 W-VALOR-PARTE-DEC        PIC X(02) VALUE "00".                        
020200 77 W-VALOR-INT-NUM          PIC 9(13) VALUE ZEROES.                      
020300 77 W-VALOR-DEC-NUM          PIC 9(02) VALUE ZEROES.                      
020400*CAMPO COM SINAL E DUAS CASAS DECIMAIS - E O UNICO VALOR                  
020500*REALMENTE COMPARADO CONTRA ZERO PELA REGRA DE NEGOCIO.                   
020600 77 W-VALOR-NUM              PIC S9(13)V99 VALUE ZEROES.                  
020700                                                                          
020800*----[ MOTIVO DE REJEICAO - SOMENTE EXIBIDO NO CONSOLE ]----              
020900*W-MOTIVO ACUMULA AS TAGS CNPJ_INVALIDO/RAZAO_VAZIA/                      
021000*VALOR_INVALIDO NA ORDEM EM QUE AS VALIDACOES RODAM;                      
021100*W-MOTIVO-PTR E O PONTEIRO DE ACUMULACAO DO STRING (CH-0758)              
021200*- SEM ELE CADA STRING REESCREVIA O CAMPO DESDE A POSICAO 1.              
021300 77 W-MOTIVO                 PIC X(46) VALUE SPACES.                      
021400 77 W-MOTIVO-PTR              PIC 9(02) COMP VALUE 1.                     
021500                                                                          
021600 PROCEDURE            DIVISION.                                           
021700                                                                          
021800*ROTINA PRINCIPAL: ABRE OS ARQUIVOS, PROCESSA LINHA A LINHA               
021900*ATE O FIM DO ARQUIVO DE DESPESAS E FECHA TUDO NO FIM.                    
022000 PGM-EX01VLDA.                                                            
022100*ABRE, COPIA CABECALHO E JA LE O PRIMEIRO REGISTRO DE DADOS.              
022200        PERFORM 1000-INICIO.                                              
022300*LACO PRINCIPAL - UMA VOLTA POR LINHA DE DADOS, ATE O FLAG                
022400*DE FIM DE ARQUIVO SER LIGADO PELA LEITURA EM 1900.                       
022500        PERFORM 2000-PRINCIPAL UNTIL FIM-ARQ EQUAL "SIM".                 
022600*FECHA ARQUIVOS E MOSTRA OS TOTAIS DO LOTE.                               
022700        PERFORM 9000-FIM.                                                 
022800        STOP RUN.                                                         
022900                                                                          
023000*----[ ABERTURA DOS ARQUIVOS E COPIA DO CABECALHO ]---------              
023100*A PRIMEIRA LINHA DO ARQUIVO DE ENTRADA E O CABECALHO DAS                 
023200*COLUNAS - ELA SO E COPIADA, NUNCA QUEBRADA NEM VALIDADA.                 
023300 1000-INICIO.                                                             
023400        PERFORM 1100-ABRIR-ARQUIVOS.                                      
023500        PERFORM 1200-COPIA-CABECALHO.                                     
023600        PERFORM 1900-LEITURA.                                             
023700                                                                          
023800*ENTRADA PARA LEITURA, SAIDA PARA GRAVACAO - SEM I-O, OS                  
023900*DOIS ARQUIVOS SAO SEQUENCIAIS DE MAO UNICA NESTE PROGRAMA.               
024000 1100-ABRIR-ARQUIVOS.                                                     
024100        OPEN   INPUT  DESPESA                                             
024200               OUTPUT DESPVLD.                                            
024300                                                                          
024400*LE O CABECALHO E JA GRAVA NA SAIDA SEM QUALQUER ALTERACAO.               
024500 1200-COPIA-CABECALHO.                                                    
024600*ARQUIVO VAZIO (SO O CABECALHO, OU NEM ISSO) NAO CAUSA                    
024700*ERRO - O FLAG DE FIM DE ARQUIVO SO PARA O LACO PRINCIPAL.                
024800        READ DESPESA AT END MOVE "SIM" TO FIM-ARQ.                        
024900        IF FIM-ARQ NOT EQUAL "SIM"                                        
025000               MOVE REG-DESP-ENT TO REG-DESP-SAI                          
025100               WRITE REG-DESP-SAI.                                        
025200                                                                          
025300*LEITURA COMUM, REUTILIZADA PELO LACO PRINCIPAL E PELO                    
025400*CARREGAMENTO DO CABECALHO ACIMA.                                         
025500 1900-LEITURA.                                                            
025600        READ DESPESA AT END MOVE "SIM" TO FIM-ARQ.                        
025700                                                                          
025800*----[ PROCESSAMENTO DE CADA LINHA DE DADOS ]---------------              
025900*LINHA COM MENOS DE 5 CAMPOS NAO E VALIDADA NEM CONTADA NOS               
026000*TOTAIS DE VALIDOS/INVALIDOS - SO ENTRA NO CONTADOR DE                    
026100*FORA-DE-PADRAO E O PROCESSO SEGUE PARA A PROXIMA LINHA.                  
026200 2000-PRINCIPAL.                                                          
026300        PERFORM 2100-QUEBRA-CAMPOS.                                       
026400        IF W-QTD-CAMPOS LESS THAN 5                                       
026500               ADD 1 TO CT-FORA-PADRAO                                    
026600               DISPLAY "LINHA FORA DO PADRAO - IGNORADA"                  
026700        ELSE                                                              
026800*SOMENTE AQUI, COM OS 5 CAMPOS PRESENTES, E QUE O REGISTRO                
026900*ENTRA NA VALIDACAO E NO TOTAL GERAL DO LOTE.                             
027000               PERFORM 2200-EXTRAI-CAMPOS                                 
027100               PERFORM 3000-VALIDA-REGISTRO                               
027200               PERFORM 2300-GRAVA-REGISTRO                                
027300               ADD 1 TO CT-TOTAL.                                         
027400        PERFORM 1900-LEITURA.                                             
027500                                                                          
027600*QUEBRA A LINHA CRUA NOS 5 CAMPOS DO LAYOUT PELO ";".                     
027700 2100-QUEBRA-CAMPOS.                                                      
027800        MOVE ZEROES TO W-QTD-CAMPOS.                                      
027900*TALLYING IN DA O NUMERO DE CAMPOS REALMENTE ENCONTRADOS -                
028000*E ISSO QUE 2000-PRINCIPAL USA PARA DETECTAR LINHA CURTA.                 
028100        UNSTRING REG-DESP-ENT DELIMITED BY ";"                            
028200               INTO W-CAMPO-1 W-CAMPO-2 W-CAMPO-3                         
028300                    W-CAMPO-4 W-CAMPO-5                                   
028400               TALLYING IN W-QTD-CAMPOS.                                  
028500                                                                          
028600*SO O CNPJ PRECISA SER COPIADO PARA A VISAO DIGITO A                      
028700*DIGITO ANTES DE VALIDAR - OS OUTROS CAMPOS SAO USADOS                    
028800*DIRETO DA AREA QUEBRADA EM 2100.                                         
028900*W-CAMPO-2 (RAZAO) E W-CAMPO-5 (VALOR) NAO PRECISAM DESSE                 
029000*TRATAMENTO; SAO LIDOS DIRETO POR 3400 E 3500/3510.                       
029100 2200-EXTRAI-CAMPOS.                                                      
029200        MOVE W-CAMPO-1       TO W-CNPJ-ALFA.                              
029300                                                                          
029400*GRAVA A LINHA ORIGINAL, VALIDA OU NAO (O ARQUIVO DE SAIDA                
029500*NUNCA PERDE REGISTROS), E SOMENTE DEPOIS CLASSIFICA O                    
029600*REGISTRO NOS CONTADORES DE VALIDOS/INVALIDOS.                            
029700 2300-GRAVA-REGISTRO.                                                     
029800        MOVE REG-DESP-ENT    TO REG-DESP-SAI.                             
029900        WRITE REG-DESP-SAI.                                               
030000*SO CONTA COMO VALIDO QUANDO AS TRES VALIDACOES PASSARAM -                
030100*BASTA UMA TAG EM W-MOTIVO PARA O REGISTRO CAIR NO INVALIDO.              
030200        IF CNPJ-E-VALIDO AND RAZAO-E-VALIDA                               
030300                          AND VALOR-E-VALIDO                              
030400               ADD 1 TO CT-VALIDOS                                        
030500        ELSE                                                              
030600               ADD 1 TO CT-INVALIDOS.                                     
030700                                                                          
030800*----[ AS TRES VALIDACOES DO REGISTRO ]---------------------              
030900*ZERA O MOTIVO E OS TRES SWITCHES A CADA REGISTRO, RODA AS                
031000*TRES VALIDACOES NA ORDEM EXIGIDA PELAS TAGS E SO EXIBE O                 
031100*AVISO NO CONSOLE SE ALGUMA TAG FOI ACUMULADA EM W-MOTIVO.                
031200 3000-VALIDA-REGISTRO.                                                    
031300*REINICIO DO MOTIVO E DO PONTEIRO - TEM QUE SER FEITO ANTES               
031400*DE CADA REGISTRO, SENAO O STRING CONTINUARIA DO ANTERIOR.                
031500        MOVE SPACES TO W-MOTIVO.                                          
031600        MOVE 1 TO W-MOTIVO-PTR.                                           
031700        MOVE "S" TO SW-CNPJ-VALIDO.                                       
031800        MOVE "S" TO SW-RAZAO-VALIDA.                                      
031900        MOVE "S" TO SW-VALOR-VALIDO.                                      
032000*ORDEM FIXA: CNPJ, RAZAO, VALOR - E A ORDEM EM QUE AS TAGS                
032100*TEM QUE APARECER EM W-MOTIVO QUANDO MAIS DE UMA FALHAR.                  
032200        PERFORM 3100-VALIDA-CNPJ.                                         
032300        PERFORM 3400-VALIDA-RAZAO.                                        
032400        PERFORM 3500-VALIDA-VALOR.                                        
032500        IF W-MOTIVO NOT EQUAL SPACES                                      
032600               DISPLAY "REGISTRO INVALIDO: " W-CAMPO-1                    
032700                       " - " W-MOTIVO.                                    
032800                                                                          
032900*LIMPA A MASCARA DO CNPJ, CONFERE SE NAO E NUMERO REPETIDO                
033000*(000...0, 111...1 ETC, QUE PASSARIA NO MODULO 11 MAS NAO                 
033100*E CNPJ VALIDO) E SO ENTAO CALCULA OS DOIS DIGITOS                        
033200*VERIFICADORES - A FAIXA 3150 ATE 3350 RODA COMO UM SO                    
033300*BLOCO (PERFORM THRU) E SAI ANTES DA HORA VIA GO TO QUANDO                
033400*OS DIGITOS JA SAO TODOS IGUAIS, SEM PRECISAR CALCULAR DV.                
033500 3100-VALIDA-CNPJ.                                                        
033600        MOVE SPACES TO W-CNPJ-ALFA.                                       
033700        PERFORM 3110-LIMPA-CNPJ.                                          
033800*CNPJ COM MENOS DE 14 DIGITOS NUMERICOS DEPOIS DA LIMPEZA                 
033900*JA ESTA REJEITADO, SEM PRECISAR DE MODULO 11.                            
034000        IF W-CNPJ-ALFA NOT NUMERIC                                        
034100               MOVE "N" TO SW-CNPJ-VALIDO                                 
034200        ELSE                                                              
034300               PERFORM 3150-VERIFICA-DIGITOS-IGUAIS                       
034400                       THRU 3350-COMPARA-DIGITOS-EXIT.                    
034500        IF CNPJ-E-INVALIDO                                                
034600               STRING "CNPJ_INVALIDO " DELIMITED BY SIZE                  
034700                      INTO W-MOTIVO                                       
034800                      WITH POINTER W-MOTIVO-PTR.                          
034900                                                                          
035000*DESCARTA TUDO QUE NAO FOR DIGITO (PONTO, BARRA, HIFEN DA                 
035100*MASCARA XX.XXX.XXX/XXXX-XX) E REMONTA O CNPJ SO COM OS                   
035200*14 DIGITOS, DA ESQUERDA PARA A DIREITA.                                  
035300 3110-LIMPA-CNPJ.                                                         
035400*ZERA O PONTEIRO DE GRAVACAO ANTES DE PERCORRER A MASCARA.                
035500        MOVE ZEROES TO W-PONTEIRO.                                        
035600        PERFORM VARYING W-I FROM 1 BY 1                                   
035700                UNTIL W-I GREATER THAN 14                                 
035800*SO AVANCA O PONTEIRO E GRAVA QUANDO A POSICAO E DIGITO -                 
035900*PONTO, BARRA E HIFEN SAO SIMPLESMENTE IGNORADOS.                         
036000               IF W-CAMPO-1(W-I:1) IS CLASSE-DIGITO                       
036100                      ADD 1 TO W-PONTEIRO                                 
036200                      MOVE W-CAMPO-1(W-I:1)                               
036300                           TO W-CNPJ-ALFA(W-PONTEIRO:1).                  
036400                                                                          
036500*CNPJ COM TODOS OS 14 DIGITOS IGUAIS (000...0, 111...1 ETC)               
036600*PASSARIA NO MODULO 11 MAS NAO EXISTE NA PRATICA - E                      
036700*DESCARTADO AQUI, ANTES DE GASTAR CONTA COM DV1/DV2.                      
036800 3150-VERIFICA-DIGITOS-IGUAIS.                                            
036900*PARTE DO PRINCIPIO QUE OS DIGITOS NAO SAO TODOS IGUAIS E                 
037000*SO VOLTA PARA "S" SE ACHAR ALGUM DIFERENTE DO PRIMEIRO.                  
037100        MOVE "N" TO SW-CNPJ-VALIDO.                                       
037200        PERFORM VARYING W-I FROM 1 BY 1                                   
037300                UNTIL W-I GREATER THAN 14                                 
037400               IF W-CNPJ-DIGITO(W-I) NOT EQUAL                            
037500                  W-CNPJ-DIGITO(1)                                        
037600                      MOVE "S" TO SW-CNPJ-VALIDO.                         
037700*SE OS 14 DIGITOS SAO IGUAIS O CNPJ JA ESTA REJEITADO - NAO               
037800*HA MOTIVO PARA CALCULAR DV1/DV2, VAI DIRETO PARA A SAIDA                 
037900*DA FAIXA PERFORM THRU.                                                   
038000        IF CNPJ-E-INVALIDO                                                
038100               GO TO 3350-COMPARA-DIGITOS-EXIT.                           
038200        PERFORM 3200-CALCULA-DV1.                                         
038300        PERFORM 3300-CALCULA-DV2.                                         
038400                                                                          
038500*1O DIGITO VERIFICADOR: SOMA DOS 8 PRIMEIROS DIGITOS PELOS                
038600*PESOS DA TAB-PESOS-DV1, RESTO DA DIVISAO POR 11, 11 MENOS                
038700*O RESTO; SE DER MAIS DE 9 O DIGITO E ZERO (REGRA CLASSICA                
038800*DO MODULO 11 PARA CNPJ).                                                 
038900 3200-CALCULA-DV1.                                                        
039000        MOVE ZEROES TO SOMA-DV.                                           
039100*ACUMULA DIGITO-A-DIGITO VEZES O PESO CORRESPONDENTE.                     
039200        PERFORM VARYING W-I FROM 1 BY 1                                   
039300                UNTIL W-I GREATER THAN 8                                  
039400               COMPUTE SOMA-DV = SOMA-DV +                                
039500                     (W-CNPJ-DIGITO(W-I) * PESO-DV1(W-I)).                
039600*W-I AQUI SO SERVE DE DESCARTE PARA O QUOCIENTE DA DIVIDE;                
039700*O QUE IMPORTA E O RESTO-DV.                                              
039800        DIVIDE SOMA-DV BY 11 GIVING W-I REMAINDER RESTO-DV.               
039900        COMPUTE CT-DV1 = 11 - RESTO-DV.                                   
040000*RESTO 0 OU 1 DARIA DV MAIOR QUE 9 - NESSE CASO O DIGITO                  
040100*CORRETO E ZERO, NAO 10 OU 11.                                            
040200        IF CT-DV1 GREATER THAN 9                                          
040300               MOVE ZEROES TO CT-DV1.                                     
040400                                                                          
040500*2O DIGITO VERIFICADOR: MESMA REGRA DO DV1, SO QUE SOBRE                  
040600*OS 9 PRIMEIROS DIGITOS (JA INCLUINDO O DV1 CALCULADO                     
040700*ACIMA) E COM A TABELA DE PESOS PROPRIA DO DV2.                           
040800 3300-CALCULA-DV2.                                                        
040900        MOVE ZEROES TO SOMA-DV.                                           
041000        PERFORM VARYING W-I FROM 1 BY 1                                   
041100                UNTIL W-I GREATER THAN 9                                  
041200               COMPUTE SOMA-DV = SOMA-DV +                                
041300                     (W-CNPJ-DIGITO(W-I) * PESO-DV2(W-I)).                
041400        DIVIDE SOMA-DV BY 11 GIVING W-I REMAINDER RESTO-DV.               
041500        COMPUTE CT-DV2 = 11 - RESTO-DV.                                   
041600*MESMO AJUSTE DO DV1 PARA RESTO 0 OU 1.                                   
041700        IF CT-DV2 GREATER THAN 9                                          
041800               MOVE ZEROES TO CT-DV2.                                     
041900                                                                          
042000*COMPARA OS DOIS ULTIMOS DIGITOS DO CNPJ DE ENTRADA COM OS                
042100*DOIS DIGITOS CALCULADOS - SE ALGUM NAO BATER O CNPJ CAI.                 
042200*ESTE PARAGRAFO E O PONTO DE SAIDA DA FAIXA PERFORM THRU                  
042300*QUE COMECA EM 3150.                                                      
042400 3350-COMPARA-DIGITOS.                                                    
042500        IF W-CNPJ-DIGITO(13) NOT EQUAL CT-DV1 OR                          
042600           W-CNPJ-DIGITO(14) NOT EQUAL CT-DV2                             
042700               MOVE "N" TO SW-CNPJ-VALIDO.                                
042800*ROTULO DE SAIDA DA FAIXA - O GO TO DE 3150 CAI DIRETO                    
042900*AQUI, SEM PASSAR PELO CALCULO DE DV1/DV2/COMPARACAO.                     
043000 3350-COMPARA-DIGITOS-EXIT.                                               
043100        EXIT.                                                             
043200                                                                          
043300*RAZAO SOCIAL EM BRANCO NAO E ACEITA (CAMPO OBRIGATORIO NO                
043400*CONSOLIDADO DA ANS) - QUALQUER OUTRO TEXTO PASSA.                        
043500*NAO HA CONFERENCIA DE TAMANHO MINIMO NEM DE CARACTERES                   
043600*ESPECIAIS AQUI - SO O CAMPO TOTALMENTE EM BRANCO REJEITA.                
043700 3400-VALIDA-RAZAO.                                                       
043800        IF W-CAMPO-2 EQUAL SPACES                                         
043900               MOVE "N" TO SW-RAZAO-VALIDA                                
044000               STRING "RAZAO_VAZIA " DELIMITED BY SIZE                    
044100                      INTO W-MOTIVO                                       
044200                      WITH POINTER W-MOTIVO-PTR.                          
044300                                                                          
044400*VALOR DA DESPESA TEM QUE SER MAIOR QUE ZERO - NORMALIZA                  
044500*PRIMEIRO (SINAL, VIRGULA DECIMAL) E SO DEPOIS COMPARA.                   
044600*VALOR ZERO OU NEGATIVO E REJEITADO - DESPESA SEM CUSTO                   
044700*OU COM SINAL INVERTIDO NAO FAZ SENTIDO NO CONSOLIDADO.                   
044800 3500-VALIDA-VALOR.                                                       
044900        PERFORM 3510-NORMALIZA-VALOR.                                     
045000        IF W-VALOR-NUM NOT GREATER THAN ZEROES                            
045100               MOVE "N" TO SW-VALOR-VALIDO                                
045200               STRING "VALOR_INVALIDO " DELIMITED BY SIZE                 
045300                      INTO W-MOTIVO                                       
045400                      WITH POINTER W-MOTIVO-PTR.                          
045500                                                                          
045600*RETIRA O SINAL NEGATIVO (CH-0355), TROCA VIRGULA POR PONTO               
045700*E SEPARA PARTE INTEIRA DA DECIMAL PARA MONTAR O NUMERO                   
045800*COM SINAL EM W-VALOR-NUM, QUE E O QUE 3500 COMPARA.                      
045900 3510-NORMALIZA-VALOR.                                                    
046000*GUARDA O SINAL E TIRA O "-" DA FRENTE DO TEXTO, SE HOUVER.               
046100        MOVE "+" TO W-SINAL-VALOR.                                        
046200        MOVE SPACES TO W-VALOR-SEMSINAL.                                  
046300        IF W-CAMPO-5(1:1) EQUAL "-"                                       
046400               MOVE "-" TO W-SINAL-VALOR                                  
046500               MOVE W-CAMPO-5(2:19) TO W-VALOR-SEMSINAL                   
046600        ELSE                                                              
046700               MOVE W-CAMPO-5 TO W-VALOR-SEMSINAL.                        
046800*O LAYOUT DE ORIGEM USA VIRGULA DECIMAL; O UNSTRING ABAIXO                
046900*PRECISA DE UM DELIMITADOR UNICO, POR ISSO A TROCA.                       
047000        INSPECT W-VALOR-SEMSINAL REPLACING ALL "," BY ".".                
047100        MOVE SPACES TO W-VALOR-PARTE-INT.                                 
047200        MOVE "00"   TO W-VALOR-PARTE-DEC.                                 
047300*SEPARA A PARTE INTEIRA DA DECIMAL PELO PONTO.                            
047400        UNSTRING W-VALOR-SEMSINAL DELIMITED BY "."                        
047500               INTO W-VALOR-PARTE-INT W-VALOR-PARTE-DEC.                  
047600*SE SO VIESSE UMA CASA DECIMAL, A SEGUNDA FICA EM BRANCO -                
047700*TEM QUE VIRAR ZERO ANTES DE MOVER PARA CAMPO NUMERICO.                   
047800        INSPECT W-VALOR-PARTE-DEC                                         
047900                REPLACING ALL SPACE BY "0".                               
048000        IF W-VALOR-PARTE-INT EQUAL SPACES                                 
048100               MOVE ZEROES TO W-VALOR-PARTE-INT.                          
048200        MOVE W-VALOR-PARTE-INT TO W-VALOR-INT-NUM.                        
048300        MOVE W-VALOR-PARTE-DEC TO W-VALOR-DEC-NUM.                        
048400*MONTA O VALOR COM DUAS CASAS DECIMAIS (CENTAVOS / 100).                  
048500        COMPUTE W-VALOR-NUM ROUNDED =                                     
048600               W-VALOR-INT-NUM + (W-VALOR-DEC-NUM / 100).                 
048700*SO AGORA, COM O NUMERO MONTADO, O SINAL NEGATIVO GUARDADO                
048800*NO INICIO DO PARAGRAFO E APLICADO.                                       
048900        IF W-SINAL-VALOR EQUAL "-"                                        
049000               COMPUTE W-VALOR-NUM = W-VALOR-NUM * -1.                    
049100                                                                          
049200*----[ ENCERRAMENTO E TOTAIS DO PROCESSO ]------------------              
049300*FECHA OS DOIS ARQUIVOS E EXIBE OS TOTAIS DO LOTE NO                      
049400*CONSOLE - NAO HA RELATORIO IMPRESSO NESTE PROGRAMA.                      
049500 9000-FIM.                                                                
049600*FECHA PRIMEIRO A ENTRADA, DEPOIS A SAIDA - ORDEM SEM                     
049700*EFEITO PRATICO AQUI, MAS E A ORDEM EM QUE OS DOIS FORAM                  
049800*ABERTOS EM 1100, SEGUINDO O COSTUME DA CASA.                             
049900        CLOSE DESPESA                                                     
050000              DESPVLD.                                                    
050100        PERFORM 9100-EXIBE-TOTAIS.                                        
050200                                                                          
050300*OS QUATRO CONTADORES SOMADOS AQUI TEM QUE BATER COM O                    
050400*TOTAL DE LINHAS DO ARQUIVO DE ENTRADA MENOS O CABECALHO.                 
050500 9100-EXIBE-TOTAIS.                                                       
050600        DISPLAY "VALIDADOR DE DESPESAS - TOTAIS".                         
050700*TOTAL GERAL - SO CONTA O QUE FOI REALMENTE VALIDADO,                     
050800*NAO INCLUI AS LINHAS FORA DO PADRAO.                                     
050900        DISPLAY "REGISTROS LIDOS......: " CT-TOTAL.                       
051000*SOMA DAS TRES VALIDACOES PASSANDO JUNTAS.                                
051100        DISPLAY "REGISTROS VALIDOS.....: " CT-VALIDOS.                    
051200*SOMA DE QUALQUER UMA DAS TRES VALIDACOES FALHANDO.                       
051300        DISPLAY "REGISTROS INVALIDOS...: " CT-INVALIDOS.                  
051400*LINHAS COM MENOS DE 5 CAMPOS, NUNCA VALIDADAS.                           
051500        DISPLAY "LINHAS FORA DO PADRAO.: " CT-FORA-PADRAO.                
