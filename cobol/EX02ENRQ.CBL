000100 IDENTIFICATION       DIVISION.                                           
000200                                                                          
000300 PROGRAM-ID.          EX02ENRQ.                                           
000400 AUTHOR.              WAGNER BIGAL.                                       
000500 INSTALLATION.        FATEC-SP.                                           
000600 DATE-WRITTEN.        22/01/1990.                                         
000700 DATE-COMPILED.                                                           
000800 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
000900*REMARKS.      CARREGA O CADASTRO DE OPERADORAS DA ANS EM                 
001000*              MEMORIA PELA CHAVE CNPJ E ENRIQUECE CADA                   
001100*              LINHA DO ARQUIVO DE DESPESAS VALIDADO COM                  
001200*              REGISTRO ANS, MODALIDADE E UF DA OPERADORA.                
001300*                                                                         
001400*              O PROGRAMA NAO VALIDA NADA - ISSO E FEITO NO               
001500*              EX01VLDA, QUE RODA ANTES DESTE NO JOB. AQUI SO             
001600*              SE FAZ O CASAMENTO (JOIN) PELO CNPJ, PRIMEIRA              
001700*              OCORRENCIA GANHA QUANDO O CADASTRO TEM CNPJ                
001800*              REPETIDO.                                                  
001900*---------------------------------------------------------                
002000*              HISTORICO DE ALTERACOES                                    
002100*---------------------------------------------------------                
002200*DATA       AUTOR   CHAMADO   DESCRICAO                                   
002300*---------- ------- --------- -----------------------------               
002400*22/01/1990 WB      ---------ORIGEM DO PROGRAMA.                          
002500*15/05/1990 WB      CH-0245  COLUNAS DO CADASTRO PASSARAM         CH-0245 
002600*                            A SER LOCALIZADAS PELO TITULO.               
002700*02/09/1991 JRS     CH-0301  SINONIMOS "SIGLA" E "REG"            CH-0301 
002800*                            ACEITOS NO CABECALHO.                        
002900*11/03/1992 CAF     CH-0338  CNPJ DUPLICADO NO CADASTRO           CH-0338 
003000*                            PASSA A SER CONTADO E IGNORADO.              
003100*07/08/1993 WB      CH-0389  ASPAS NO VALOR DO CAMPO SAO          CH-0389 
003200*                            REMOVIDAS ANTES DE GRAVAR.                   
003300*19/02/1995 MSL     CH-0441  BRANCOS A ESQUERDA DO CAMPO          CH-0441 
003400*                            PASSARAM A SER ELIMINADOS.                   
003500*30/10/1996 JRS     CH-0519  MARCA [SEM_MATCH] GRAVADA            CH-0519 
003600*                            QUANDO O CNPJ NAO E ENCONTRADO.              
003700*14/10/1998 WB      CH-0640  AJUSTE ANO 2000 - CAMPO ANO          CH-0640 
003800*                            PASSOU DE 2 P/ 4 POSICOES.                   
003900*18/03/1999 MSL     CH-0655  VIRADA DE SECULO CONFERIDA OK.       CH-0655 
004000*06/06/2000 CAF     CH-0681  TABELA DE OPERADORAS AMPLIADA        CH-0681 
004100*                            PARA 5000 POSICOES.                          
004200*12/04/2001 JRS     CH-0723  TOTAL GERAL DE REGISTROS NO          CH-0723 
004300*                            FIM DO PROCESSO.                             
004400*10/07/2003 MSL     CH-0761  COLUNA DO CABECALHO COM BRANCO       CH-0761 
004500*                            A ESQUERDA APOS O ";" DEIXAVA                
004600*                            DE SER CLASSIFICADA; BRANCOS                 
004700*                            PASSARAM A SER ELIMINADOS ANTES              
004800*                            DO TESTE DE CATEGORIA.                       
004900*14/08/2003 RCS     CH-0774  FLAGS DE CONTROLE GANHARAM           CH-0774 
005000*                            CONDITION-NAME (88); BUSCA DO                
005100*                            CNPJ NA TABELA PASSOU A USAR                 
005200*                            PERFORM THRU COM GO TO NO LUGAR              
005300*                            DA RECURSAO DO PARAGRAFO ITEM.               
005400*---------------------------------------------------------                
005500                                                                          
005600*===========================================================              
005700*DIVISAO DE AMBIENTE - MAQUINA, ARQUIVOS E CLASSES DE TESTE.              
005800*===========================================================              
005900 ENVIRONMENT          DIVISION.                                           
006000                                                                          
006100 CONFIGURATION        SECTION.                                            
006200 SOURCE-COMPUTER.     IBM-PC.                                             
006300 OBJECT-COMPUTER.     IBM-PC.                                             
006400*CLASSE AUXILIAR USADA NA TRIAGEM DO PRIMEIRO CARACTER DE                 
006500*CADA COLUNA DO CABECALHO DO CADASTRO (SO ENTRA NA BUSCA DE               
006600*CATEGORIA A COLUNA CUJO ROTULO COMECA POR LETRA).                        
006700 SPECIAL-NAMES.                                                           
006800        CLASS CLASSE-LETRA IS "A" THRU "Z".                               
006900                                                                          
007000*TRES ARQUIVOS SEQUENCIAIS: O CADASTRO DE OPERADORAS LIDO                 
007100*UMA VEZ NO INICIO PARA MONTAR A TABELA EM MEMORIA, O ARQUIVO             
007200*DE DESPESAS JA VALIDADO PELO EX01VLDA, E O ARQUIVO DE SAIDA              
007300*ENRIQUECIDO QUE SEGUE PARA O EX03AGRG.                                   
007400 INPUT-OUTPUT         SECTION.                                            
007500 FILE-CONTROL.                                                            
007600        SELECT OPERADO ASSIGN TO DISK                                     
007700        ORGANIZATION IS LINE SEQUENTIAL.                                  
007800                                                                          
007900        SELECT DESPVLD ASSIGN TO DISK                                     
008000        ORGANIZATION IS LINE SEQUENTIAL.                                  
008100                                                                          
008200        SELECT DESPENR ASSIGN TO DISK                                     
008300        ORGANIZATION IS LINE SEQUENTIAL.                                  
008400                                                                          
008500*===========================================================              
008600*DIVISAO DE DADOS.                                                        
008700*===========================================================              
008800 DATA                 DIVISION.                                           
008900                                                                          
009000 FILE                 SECTION.                                            
009100                                                                          
009200*CADASTRO DE OPERADORAS DA ANS, FORMATO TEXTO COM CABECALHO               
009300*NA PRIMEIRA LINHA E CAMPOS SEPARADOS POR ";" - A ORDEM DAS               
009400*COLUNAS NAO E FIXA DE UM ARQUIVO PARA OUTRO, POR ISSO A                  
009500*LOCALIZACAO E FEITA PELO TITULO DA COLUNA (VIDE CH-0245).                
009600 FD     OPERADO                                                           
009700        LABEL RECORD IS STANDARD                                          
009800        VALUE OF FILE-ID IS "OPERADO.DAT".                                
009900*500 POSICOES COMPORTAM AS 12 COLUNAS POSSIVEIS DO CADASTRO               
010000*COM MARGEM - O TAMANHO REAL DE CADA LINHA VARIA DE ARQUIVO               
010100*PARA ARQUIVO, POR ISSO O REGISTRO E TRATADO COMO TEXTO                   
010200*LIVRE E PARTIDO POR UNSTRING, NAO POR POSICAO FIXA.                      
010300 01     REG-OPER-ENT         PIC X(500).                                  
010400                                                                          
010500*ARQUIVO DE DESPESAS JA VALIDADO, SAIDA DO EX01VLDA - CADA                
010600*LINHA TRAZ CNPJ;RAZAO;UF;ANO;VALOR (SEPARADOS POR ";").                  
010700 FD     DESPVLD                                                           
010800        LABEL RECORD IS STANDARD                                          
010900        VALUE OF FILE-ID IS "DESPVLD.DAT".                                
011000 01     REG-DESP-ENT         PIC X(160).                                  
011100                                                                          
011200*ARQUIVO DE SAIDA - LINHA DE DESPESA ORIGINAL ACRESCIDA DE                
011300*REGISTROANS, MODALIDADE E UF DA OPERADORA, OU DA MARCA                   
011400*[SEM_MATCH] QUANDO O CNPJ NAO CONSTA NO CADASTRO.                        
011500 FD     DESPENR                                                           
011600        LABEL RECORD IS STANDARD                                          
011700        VALUE OF FILE-ID IS "DESPENR.DAT".                                
011800*160 DA LINHA ORIGINAL + ATE 20+40+02 DOS TRES CAMPOS NOVOS +             
011900*SEPARADORES ";" - 230 POSICOES SOBRAM MARGEM DE SOBRA.                   
012000 01     REG-DESP-SAI         PIC X(230).                                  
012100                                                                          
012200 WORKING-STORAGE      SECTION.                                            
012300                                                                          
012400*----[ CONTADORES E FLAGS DE FIM DE ARQUIVO ]---------------              
012500*FIM-ARQ CONTROLA O LACO PRINCIPAL SOBRE O ARQUIVO DE                     
012600*DESPESAS; FIM-OPERADORAS CONTROLA A CARGA DO CADASTRO.                   
012700*GANHARAM CONDITION-NAME NA CH-0774 PARA SUBSTITUIR O TESTE               
012800*LITERAL "EQUAL SIM" NOS PONTOS ONDE ISSO DEIXA O CODIGO                  
012900*MAIS CLARO.                                                              
013000 77 FIM-ARQ                  PIC X(03) VALUE "NAO".                       
013100 77 FIM-OPERADORAS           PIC X(03) VALUE "NAO".                       
013200        88 TERMINOU-OPERADORAS        VALUE "SIM".                        
013300*CONTADORES DO RELATORIO FINAL DE TOTAIS (9100-EXIBE-TOTAIS).             
013400*TODOS COMP, SAO USADOS SO COMO ACUMULADOR INTERNO.                       
013500*CT-TOTAL CONTA AS LINHAS DE DESPESA REALMENTE PROCESSADAS                
013600*(NAO CONTA AS FORA DE PADRAO).                                           
013700 77 CT-TOTAL                 PIC 9(09) COMP VALUE ZEROES.                 
013800*CT-ENCONTRADOS CONTA AS LINHAS QUE CASARAM COM ALGUMA                    
013900*OPERADORA DA TABELA.                                                     
014000 77 CT-ENCONTRADOS           PIC 9(09) COMP VALUE ZEROES.                 
014100*CT-SEM-MATCH CONTA AS LINHAS QUE RECEBERAM A MARCA                       
014200*[SEM_MATCH] POR NAO ACHAR O CNPJ NA TABELA.                              
014300 77 CT-SEM-MATCH             PIC 9(09) COMP VALUE ZEROES.                 
014400*CT-FORA-PADRAO CONTA LINHAS DE DESPESA COM MENOS DE 5                    
014500*CAMPOS, QUE NAO DEVERIAM TER PASSADO PELO EX01VLDA.                      
014600 77 CT-FORA-PADRAO           PIC 9(09) COMP VALUE ZEROES.                 
014700*CT-OPERADORAS-LIDAS CONTA TODA LINHA DE DADOS DO CADASTRO,               
014800*DUPLICADA OU NAO.                                                        
014900 77 CT-OPERADORAS-LIDAS      PIC 9(09) COMP VALUE ZEROES.                 
015000*CNPJ REPETIDO NO CADASTRO CONTA AQUI E E IGNORADO NA CARGA               
015100*DA TABELA - A PRIMEIRA OCORRENCIA DO CNPJ E QUE VALE                     
015200*(REGRA DE NEGOCIO "PRIMEIRO GANHA", CH-0338).                            
015300 77 CT-DUPLICADOS            PIC 9(09) COMP VALUE ZEROES.                 
015400*QUANTIDADE DE CAMPOS DEVOLVIDA PELO UNSTRING DA LINHA DE                 
015500*DESPESA (TALLYING).                                                      
015600 77 W-QTD-CAMPOS             PIC 9(02) COMP VALUE ZEROES.                 
015700*O MESMO, SO QUE PARA A LINHA DE DADOS DO CADASTRO.                       
015800 77 W-QTD-CAMPOS-OPER        PIC 9(02) COMP VALUE ZEROES.                 
015900*QUANTIDADE DE COLUNAS DO CABECALHO DO CADASTRO.                          
016000 77 W-QTD-CAB                PIC 9(02) COMP VALUE ZEROES.                 
016100*W-I E O INDICE DE COLUNA EM 1130-LOCALIZA-COLUNAS.                       
016200 77 W-I                      PIC 9(02) COMP VALUE ZEROES.                 
016300*W-J E O INDICE DE SINONIMO EM 1137/1138.                                 
016400 77 W-J                      PIC 9(02) COMP VALUE ZEROES.                 
016500                                                                          
016600*----[ CAMPOS PARTIDOS DA LINHA DE DESPESA ]----------------              
016700*LAYOUT DE ENTRADA DO EX01VLDA: CNPJ(14) ; RAZAO(100) ;                   
016800*UF(02) ; ANO(04) ; VALOR(20). SO O CAMPO 1 (CNPJ) E USADO                
016900*AQUI PARA A BUSCA - OS DEMAIS VOLTAM INTACTOS NA SAIDA                   
017000*PORQUE A LINHA ORIGINAL E COPIADA POR TAMANHO EFETIVO.                   
017100*CAMPO 1 E O CNPJ, CHAVE DE BUSCA NA TABELA DE OPERADORAS.                
017200 01 W-CAMPO-1                PIC X(14).                                   
017300*CAMPO 2 E A RAZAO SOCIAL DA PRESTADORA - NAO ENTRA NESTE                 
017400*PROGRAMA, SO VIAJA JUNTO NA LINHA ORIGINAL.                              
017500 01 W-CAMPO-2                PIC X(100).                                  
017600*CAMPO 3 E A UF DA DESPESA (DIFERENTE DA UF DA OPERADORA).                
017700 01 W-CAMPO-3                PIC X(02).                                   
017800*CAMPO 4 E O ANO DA DESPESA, 4 POSICOES DESDE A CH-0640.                  
017900 01 W-CAMPO-4                PIC X(04).                                   
018000*CAMPO 5 E O VALOR JA NORMALIZADO PELO EX01VLDA.                          
018100 01 W-CAMPO-5                PIC X(20).                                   
018200                                                                          
018300*----[ COLUNAS DO CABECALHO E DOS DADOS DA OPERADORA ]------              
018400*O CABECALHO E OS DADOS SAO PARTIDOS NAS MESMAS 12 POSICOES               
018500*- O CADASTRO DA ANS TEM NO MAXIMO 12 COLUNAS, NUMERO                     
018600*OBSERVADO NOS ARQUIVOS REAIS DESDE A ORIGEM DO PROGRAMA.                 
018700 77 W-CAB-COL                PIC X(40) OCCURS 12 TIMES.                   
018800 77 W-DADO-COL               PIC X(40) OCCURS 12 TIMES.                   
018900 77 W-CAB-MAIUSCULA          PIC X(40) VALUE SPACES.                      
019000 77 W-TALLY                  PIC 9(02) COMP VALUE ZEROES.                 
019100*POSICAO DE CADA COLUNA DE INTERESSE NO CABECALHO - ZERO                  
019200*SIGNIFICA "AINDA NAO LOCALIZADA".                                        
019300 77 POS-CNPJ                 PIC 9(02) COMP VALUE ZEROES.                 
019400 77 POS-UF                   PIC 9(02) COMP VALUE ZEROES.                 
019500 77 POS-REG                  PIC 9(02) COMP VALUE ZEROES.                 
019600 77 POS-MOD                  PIC 9(02) COMP VALUE ZEROES.                 
019700                                                                          
019800*----[ SINONIMOS ACEITOS NO CABECALHO (REDEFINES 1) ]-------              
019900*A COLUNA DE UF PODE VIR ESCRITA "UF" OU "SIGLA" DEPENDENDO               
020000*DA VERSAO DO LEIAUTE DA ANS - CH-0301 PASSOU A ACEITAR OS                
020100*DOIS NOMES. TABELA CONSTANTE REDEFINIDA COMO OCCURS PARA                 
020200*PODER SER PESQUISADA EM LACO.                                            
020300 01 TAB-SINONIMO-UF-CONST.                                                
020400        03 FILLER            PIC X(10) VALUE "UF".                        
020500        03 FILLER            PIC X(10) VALUE "SIGLA".                     
020600 01 TAB-SINONIMO-UF REDEFINES TAB-SINONIMO-UF-CONST.                      
020700        03 SINONIMO-UF       PIC X(10) OCCURS 2 TIMES.                    
020800                                                                          
020900*----[ SINONIMOS ACEITOS NO CABECALHO (REDEFINES 2) ]-------              
021000*MESMA IDEIA PARA A COLUNA DE REGISTRO ANS, QUE PODE VIR                  
021100*COMO "REGISTRO" OU ABREVIADA "REG".                                      
021200 01 TAB-SINONIMO-REG-CONST.                                               
021300        03 FILLER            PIC X(10) VALUE "REGISTRO".                  
021400        03 FILLER            PIC X(10) VALUE "REG".                       
021500 01 TAB-SINONIMO-REG REDEFINES TAB-SINONIMO-REG-CONST.                    
021600        03 SINONIMO-REG      PIC X(10) OCCURS 2 TIMES.                    
021700                                                                          
021800*----[ LIMPEZA DO VALOR DA COLUNA (ASPAS E BRANCOS) ]-------              
021900*BUFFER DE TRABALHO USADO PARA TIRAR ASPAS (CH-0389) E                    
022000*BRANCOS A ESQUERDA (CH-0441) DE QUALQUER CAMPO DO CADASTRO               
022100*ANTES DE GRAVAR NA TABELA EM MEMORIA.                                    
022200 77 W-LIMPA-BUFFER           PIC X(100) VALUE SPACES.                     
022300                                                                          
022400*----[ CAMPOS NOVOS EXTRAIDOS DA LINHA DE OPERADORA ]-------              
022500*VALORES JA LIMPOS DE UMA LINHA DO CADASTRO, PRONTOS PARA IR              
022600*PARA A TABELA OU PARA COMPOR A SAIDA ENRIQUECIDA.                        
022700*CNPJ JA LIMPO, VAI PARA A TABELA OU SERVE DE CHAVE DE BUSCA.             
022800 77 W-NOVO-CNPJ              PIC X(14) VALUE SPACES.                      
022900*NUMERO DE REGISTRO ANS DA OPERADORA, JA LIMPO.                           
023000 77 W-NOVO-REGISTRO          PIC X(20) VALUE SPACES.                      
023100*MODALIDADE DA OPERADORA (AUTOGESTAO, COOPERATIVA ETC).                   
023200 77 W-NOVO-MODALIDADE        PIC X(40) VALUE SPACES.                      
023300*UF DA SEDE DA OPERADORA.                                                 
023400 77 W-NOVO-UF                PIC X(02) VALUE SPACES.                      
023500                                                                          
023600*----[ TABELA DE OPERADORAS EM MEMORIA (REDEFINES 3) ]------              
023700*TABELA CARREGADA UMA UNICA VEZ NO INICIO DO PROGRAMA, CHAVE              
023800*DE BUSCA E O CNPJ. 5000 POSICOES DESDE A CH-0681, TAMANHO                
023900*QUE COMPORTA O CADASTRO COMPLETO DA ANS NA EPOCA. A VISAO                
024000*REDEFINIDA EM LINHA FLAT NAO E USADA HOJE POR ESTE PROGRAMA              
024100*MAS FOI MANTIDA PORQUE OUTRAS ROTINAS DO JOB LEEM A MESMA                
024200*TABELA PELA FORMA FLAT QUANDO PRECISAM DE UM DUMP DE DEPURACAO.          
024300 01 TAB-OPERADORAS.                                                       
024400        03 TAB-ENTRADA OCCURS 5000 TIMES.                                 
024500               05 TAB-CNPJ          PIC X(14).                            
024600               05 TAB-REGISTRO      PIC X(20).                            
024700               05 TAB-MODALIDADE    PIC X(40).                            
024800               05 TAB-UF            PIC X(02).                            
024900               05 FILLER            PIC X(02) VALUE SPACES.               
025000 01 TAB-OPERADORAS-RED REDEFINES TAB-OPERADORAS.                          
025100        03 TAB-LINHA-FLAT    PIC X(78) OCCURS 5000 TIMES.                 
025200                                                                          
025300*QUANTIDADE DE OPERADORAS EFETIVAMENTE CARREGADAS NA TABELA               
025400*(SEM OS DUPLICADOS).                                                     
025500 77 TAB-QTD                  PIC 9(05) COMP VALUE ZEROES.                 
025600*INDICE CORRENTE DA BUSCA SEQUENCIAL EM 1180/1181.                        
025700 77 W-IDX                    PIC 9(05) COMP VALUE ZEROES.                 
025800*POSICAO DA TABELA ONDE O CNPJ FOI ACHADO - SO TEM VALOR                  
025900*VALIDO QUANDO CNPJ-E-ACHADO.                                             
026000 77 W-IDX-ACHADO             PIC 9(05) COMP VALUE ZEROES.                 
026100*W-ACHOU E COMPARTILHADO PELAS DUAS BUSCAS DO PROGRAMA: A                 
026200*VERIFICACAO DE CNPJ DUPLICADO NA CARGA DO CADASTRO E O                   
026300*CASAMENTO DE CADA LINHA DE DESPESA. GANHOU CONDITION-NAME                
026400*NA CH-0774, TESTADA NOS DOIS LUGARES NO LUGAR DO LITERAL                 
026500*"EQUAL S".                                                               
026600 77 W-ACHOU                  PIC X(01) VALUE "N".                         
026700        88 CNPJ-E-ACHADO              VALUE "S".                          
026800        88 CNPJ-NAO-ACHADO            VALUE "N".                          
026900*CNPJ SENDO PROCURADO NA TABELA NESTA CHAMADA DE 1180 - TANTO             
027000*PODE SER O DA CARGA DO CADASTRO QUANTO O DE UMA DESPESA.                 
027100 77 W-CNPJ-PROCURADO         PIC X(14) VALUE SPACES.                      
027200                                                                          
027300*----[ TAMANHO EFETIVO DAS LINHAS PARA CONCATENACAO ]-------              
027400*OS CAMPOS DO ARQUIVO SAO DE TAMANHO FIXO MAS PADDED COM                  
027500*BRANCO - PARA NAO GRAVAR A SAIDA CHEIA DE BRANCO NO MEIO,                
027600*O PROGRAMA CALCULA O TAMANHO EFETIVO (SEM O PAD) ANTES DE                
027700*CONCATENAR CADA CAMPO COM STRING.                                        
027800*TAMANHO EFETIVO DA LINHA DE DESPESA ORIGINAL (160 NO MAXIMO).            
027900 77 W-LEN-LINHA              PIC 9(03) COMP VALUE ZEROES.                 
028000*TAMANHO EFETIVO DO REGISTRO ANS (20 NO MAXIMO).                          
028100 77 W-LEN-REG                PIC 9(02) COMP VALUE ZEROES.                 
028200*TAMANHO EFETIVO DA MODALIDADE (40 NO MAXIMO).                            
028300 77 W-LEN-MOD                PIC 9(02) COMP VALUE ZEROES.                 
028400*TAMANHO EFETIVO DA UF (2 NO MAXIMO).                                     
028500 77 W-LEN-UF                 PIC 9(02) COMP VALUE ZEROES.                 
028600                                                                          
028700*===========================================================              
028800*DIVISAO DE PROCEDIMENTOS.                                                
028900*===========================================================              
029000 PROCEDURE            DIVISION.                                           
029100                                                                          
029200*PARAGRAFO PRINCIPAL - CARREGA O CADASTRO, PROCESSA O                     
029300*ARQUIVO DE DESPESAS LINHA A LINHA E EMITE OS TOTAIS.                     
029400 PGM-EX02ENRQ.                                                            
029500        PERFORM 1000-INICIO.                                              
029600        PERFORM 2000-PRINCIPAL UNTIL FIM-ARQ EQUAL "SIM".                 
029700        PERFORM 9000-FIM.                                                 
029800        STOP RUN.                                                         
029900                                                                          
030000*----[ CARGA DA TABELA DE OPERADORAS E ABERTURA ]-----------              
030100*SEQUENCIA DE ABERTURA: PRIMEIRO MONTA A TABELA EM MEMORIA                
030200*COM O CADASTRO COMPLETO, SO DEPOIS ABRE O ARQUIVO DE                     
030300*DESPESAS - A BUSCA DE CADA LINHA DE DESPESA PRECISA DA                   
030400*TABELA JA PRONTA.                                                        
030500 1000-INICIO.                                                             
030600*PRIMEIRO A TABELA, DEPOIS OS ARQUIVOS DE DESPESA - NESTA                 
030700*ORDEM, NUNCA NA ORDEM INVERSA.                                           
030800        PERFORM 1100-CARREGA-OPERADORAS.                                  
030900        PERFORM 1200-ABRE-DESPESAS.                                       
031000*COPIA O CABECALHO NOVO (COM AS 3 COLUNAS ACRESCENTADAS) E                
031100*DEIXA A PRIMEIRA LINHA DE DADOS JA LIDA PARA O LACO PRINCIPAL.           
031200        PERFORM 1250-COPIA-CABECALHO-DESPESAS.                            
031300        PERFORM 1900-LEITURA.                                             
031400                                                                          
031500*LE O CABECALHO, LOCALIZA AS COLUNAS DE INTERESSE E DEPOIS                
031600*LACO SOBRE CADA LINHA DE DADOS DO CADASTRO ATE O FIM DO                  
031700*ARQUIVO. TERMINOU-OPERADORAS (88 SOBRE FIM-OPERADORAS)                   
031800*CONTROLA O LACO DESDE A CH-0774.                                         
031900 1100-CARREGA-OPERADORAS.                                                 
032000*O CADASTRO E ABERTO, LIDO DO INICIO AO FIM E FECHADO AQUI                
032100*MESMO - NENHUM OUTRO PARAGRAFO DO PROGRAMA TOCA NO ARQUIVO               
032200*OPERADO.                                                                 
032300        OPEN   INPUT  OPERADO.                                            
032400        PERFORM 1110-LE-CABECALHO-OPERADORAS.                             
032500        PERFORM 1150-CARREGA-TABELA                                       
032600                UNTIL TERMINOU-OPERADORAS.                                
032700        CLOSE  OPERADO.                                                   
032800                                                                          
032900*PRIMEIRA LEITURA E SEMPRE O CABECALHO - SE O ARQUIVO VIER                
033000*VAZIO NEM TENTA LOCALIZAR COLUNA NENHUMA.                                
033100 1110-LE-CABECALHO-OPERADORAS.                                            
033200        READ OPERADO AT END MOVE "SIM" TO FIM-OPERADORAS.                 
033300*SO TENTA QUEBRAR E LOCALIZAR COLUNA SE REALMENTE VEIO UMA                
033400*LINHA DE CABECALHO - ARQUIVO VAZIO CAI DIRETO NA LEITURA                 
033500*SEGUINTE, QUE TAMBEM ACHARA FIM DE ARQUIVO.                              
033600        IF NOT TERMINOU-OPERADORAS                                        
033700               PERFORM 1120-QUEBRA-CABECALHO                              
033800               PERFORM 1130-LOCALIZA-COLUNAS.                             
033900*DEIXA A PRIMEIRA LINHA DE DADOS JA LIDA PARA 1150 COMECAR.               
034000        PERFORM 1140-LEITURA-OPERADORA.                                   
034100                                                                          
034200*PARTE O CABECALHO EM ATE 12 COLUNAS PELO SEPARADOR ";" -                 
034300*MESMA LOGICA DO EX01VLDA, SO QUE AQUI E SOBRE O CADASTRO DE              
034400*OPERADORAS EM VEZ DO ARQUIVO DE DESPESAS.                                
034500 1120-QUEBRA-CABECALHO.                                                   
034600*ZERA O CONTADOR DE COLUNAS ANTES DE CADA UNSTRING - A                    
034700*CLAUSULA TALLYING SO ACUMULA, NUNCA ZERA POR CONTA PROPRIA.              
034800        MOVE ZEROES TO W-QTD-CAB.                                         
034900        UNSTRING REG-OPER-ENT DELIMITED BY ";"                            
035000               INTO W-CAB-COL(01) W-CAB-COL(02)                           
035100                    W-CAB-COL(03) W-CAB-COL(04)                           
035200                    W-CAB-COL(05) W-CAB-COL(06)                           
035300                    W-CAB-COL(07) W-CAB-COL(08)                           
035400                    W-CAB-COL(09) W-CAB-COL(10)                           
035500                    W-CAB-COL(11) W-CAB-COL(12)                           
035600               TALLYING IN W-QTD-CAB.                                     
035700                                                                          
035800*PERCORRE CADA COLUNA DO CABECALHO JA PARTIDO E TESTA A QUE               
035900*CATEGORIA ELA PERTENCE (CNPJ, UF, REGISTRO OU MODALIDADE).               
036000 1130-LOCALIZA-COLUNAS.                                                   
036100*AS QUATRO POSICOES VOLTAM PARA ZERO NO INICIO DE CADA                    
036200*ARQUIVO - NAO HA GARANTIA DE QUE O PROXIMO CADASTRO TENHA A              
036300*MESMA ORDEM DE COLUNAS DO ANTERIOR.                                      
036400        MOVE ZEROES TO POS-CNPJ POS-UF POS-REG POS-MOD.                   
036500        PERFORM VARYING W-I FROM 1 BY 1                                   
036600                UNTIL W-I GREATER THAN W-QTD-CAB                          
036700               PERFORM 1135-TESTA-COLUNA.                                 
036800                                                                          
036900*PASSA A COLUNA PARA MAIUSCULA E TIRA O BRANCO DEIXADO PELO               
037000*UNSTRING ANTES DE TESTAR A CATEGORIA - SEM ISSO UMA COLUNA               
037100*COMO " REGISTRO ANS" (BRANCO LOGO APOS O ";") SERIA                      
037200*IGNORADA, PROBLEMA CORRIGIDO NA CH-0761.                                 
037300 1135-TESTA-COLUNA.                                                       
037400        MOVE W-CAB-COL(W-I) TO W-CAB-MAIUSCULA.                           
037500        PERFORM 1136-CONVERTE-MAIUSCULA.                                  
037600        PERFORM 1136A-TIRA-BRANCOS-CABECALHO                              
037700                UNTIL W-CAB-MAIUSCULA(1:1) NOT EQUAL SPACE                
037800                   OR W-CAB-MAIUSCULA EQUAL SPACES.                       
037900        IF W-CAB-MAIUSCULA(1:1) IS CLASSE-LETRA                           
038000               PERFORM 1135A-TESTA-COLUNA-CATEGORIA.                      
038100                                                                          
038200*CADA TESTE SO RODA SE A POSICAO DA CATEGORIA AINDA NAO FOI               
038300*ACHADA (POS-X EQUAL ZEROES) - A PRIMEIRA COLUNA QUE BATER                
038400*COM O ROTULO GANHA, AS DEMAIS SAO IGNORADAS.                             
038500 1135A-TESTA-COLUNA-CATEGORIA.                                            
038600*CNPJ E MODALIDADE NAO TEM SINONIMO CONHECIDO, POR ISSO SAO               
038700*TESTADOS DIRETO POR INSPECT/TALLYING DO ROTULO NA COLUNA.                
038800        IF POS-CNPJ EQUAL ZEROES                                          
038900               MOVE ZEROES TO W-TALLY                                     
039000               INSPECT W-CAB-MAIUSCULA                                    
039100                       TALLYING W-TALLY FOR ALL "CNPJ"                    
039200               IF W-TALLY GREATER THAN ZEROES                             
039300                      MOVE W-I TO POS-CNPJ.                               
039400*UF E REGISTRO TEM SINONIMO, ENTAO DELEGAM PARA OS                        
039500*PARAGRAFOS QUE VARREM A TABELA DE SINONIMOS.                             
039600        IF POS-UF EQUAL ZEROES                                            
039700               PERFORM 1137-TESTA-SINONIMO-UF.                            
039800        IF POS-REG EQUAL ZEROES                                           
039900               PERFORM 1138-TESTA-SINONIMO-REG.                           
040000        IF POS-MOD EQUAL ZEROES                                           
040100               MOVE ZEROES TO W-TALLY                                     
040200               INSPECT W-CAB-MAIUSCULA                                    
040300                       TALLYING W-TALLY FOR ALL "MODALIDADE"              
040400               IF W-TALLY GREATER THAN ZEROES                             
040500                      MOVE W-I TO POS-MOD.                                
040600                                                                          
040700*CONVERSAO CARACTER A CARACTER PORQUE O DIALETO DESTA                     
040800*MAQUINA NAO TEM FUNCAO INTRINSECA DE UPPER-CASE - O                      
040900*CABECALHO DA ANS VEM AS VEZES EM MINUSCULA, POR ISSO A                   
041000*COMPARACAO SO E CONFIAVEL DEPOIS DISTO.                                  
041100 1136-CONVERTE-MAIUSCULA.                                                 
041200        INSPECT W-CAB-MAIUSCULA                                           
041300                REPLACING ALL "a" BY "A" ALL "b" BY "B"                   
041400                          ALL "c" BY "C" ALL "d" BY "D"                   
041500                          ALL "e" BY "E" ALL "f" BY "F"                   
041600                          ALL "g" BY "G" ALL "h" BY "H"                   
041700                          ALL "i" BY "I" ALL "j" BY "J"                   
041800                          ALL "k" BY "K" ALL "l" BY "L"                   
041900                          ALL "m" BY "M" ALL "n" BY "N"                   
042000                          ALL "o" BY "O" ALL "p" BY "P"                   
042100                          ALL "q" BY "Q" ALL "r" BY "R"                   
042200                          ALL "s" BY "S" ALL "t" BY "T"                   
042300                          ALL "u" BY "U" ALL "v" BY "V"                   
042400                          ALL "w" BY "W" ALL "x" BY "X"                   
042500                          ALL "y" BY "Y" ALL "z" BY "Z".                  
042600                                                                          
042700*10/07/2003 MSL CH-0761 - ELIMINA BRANCO A ESQUERDA DEIXADO               
042800*PELO UNSTRING QUANDO O CABECALHO TEM ESPACO APOS O ";".                  
042900*PODE SER CHAMADO VARIAS VEZES EM SEQUENCIA (VIDE O PERFORM               
043000*EM 1135) PORQUE PODE HAVER MAIS DE UM BRANCO SEGUIDO.                    
043100 1136A-TIRA-BRANCOS-CABECALHO.                                            
043200        MOVE W-CAB-MAIUSCULA(2:39) TO W-CAB-MAIUSCULA(1:39).              
043300        MOVE SPACE TO W-CAB-MAIUSCULA(40:1).                              
043400                                                                          
043500*TESTA OS DOIS SINONIMOS ACEITOS PARA A COLUNA DE UF ("UF"                
043600*OU "SIGLA", CH-0301) - PARA NA PRIMEIRA OCORRENCIA.                      
043700 1137-TESTA-SINONIMO-UF.                                                  
043800*W-J E O INDICE DO SINONIMO ATUAL, SEMPRE REINICIADO EM 1                 
043900*ANTES DE VARRER A TAB-SINONIMO-UF DE NOVO PARA OUTRA COLUNA.             
044000        MOVE 1 TO W-J.                                                    
044100        PERFORM 1137A-TESTA-SINONIMO-UF-ITEM                              
044200                UNTIL W-J GREATER THAN 2                                  
044300                   OR POS-UF NOT EQUAL ZEROES.                            
044400                                                                          
044500*ITEM DA BUSCA DE SINONIMO DE UF - UM POR VEZ NA TAB-                     
044600*SINONIMO-UF, QUE TEM SOMENTE 2 OCCURS.                                   
044700 1137A-TESTA-SINONIMO-UF-ITEM.                                            
044800*TESTA UM SO SINONIMO POR VEZ (SINONIMO-UF(W-J)) E AVANCA O               
044900*INDICE NO FINAL, INDEPENDENTE DE TER BATIDO OU NAO.                      
045000        MOVE ZEROES TO W-TALLY.                                           
045100        INSPECT W-CAB-MAIUSCULA                                           
045200                TALLYING W-TALLY FOR ALL SINONIMO-UF(W-J).                
045300        IF W-TALLY GREATER THAN ZEROES                                    
045400               MOVE W-I TO POS-UF.                                        
045500        ADD 1 TO W-J.                                                     
045600                                                                          
045700*MESMA IDEIA PARA OS SINONIMOS DA COLUNA DE REGISTRO ANS                  
045800*("REGISTRO" OU "REG").                                                   
045900 1138-TESTA-SINONIMO-REG.                                                 
046000        MOVE 1 TO W-J.                                                    
046100        PERFORM 1138A-TESTA-SINONIMO-REG-ITEM                             
046200                UNTIL W-J GREATER THAN 2                                  
046300                   OR POS-REG NOT EQUAL ZEROES.                           
046400                                                                          
046500 1138A-TESTA-SINONIMO-REG-ITEM.                                           
046600*MESMA MECANICA DE 1137A, SO QUE NA TABELA DE SINONIMOS DO                
046700*REGISTRO ANS.                                                            
046800        MOVE ZEROES TO W-TALLY.                                           
046900        INSPECT W-CAB-MAIUSCULA                                           
047000                TALLYING W-TALLY FOR ALL SINONIMO-REG(W-J).               
047100        IF W-TALLY GREATER THAN ZEROES                                    
047200               MOVE W-I TO POS-REG.                                       
047300        ADD 1 TO W-J.                                                     
047400                                                                          
047500*LEITURA SIMPLES DO CADASTRO DE OPERADORAS, REAPROVEITADA                 
047600*TANTO PARA O CABECALHO (1110) QUANTO PARA CADA LINHA DE                  
047700*DADOS (1150).                                                            
047800 1140-LEITURA-OPERADORA.                                                  
047900*SO ISTO - LER E MARCAR FIM QUANDO ACABAR, NADA MAIS.                     
048000        READ OPERADO AT END MOVE "SIM" TO FIM-OPERADORAS.                 
048100                                                                          
048200*PARTE A LINHA DE DADOS, CONFERE SE TODAS AS 4 COLUNAS DE                 
048300*INTERESSE FORAM REALMENTE PREENCHIDAS NESTA LINHA E, SE SIM,             
048400*TENTA INSERIR NA TABELA - LINHA CURTA DEMAIS (MENOS CAMPOS               
048500*QUE A POSICAO DE ALGUMA COLUNA PROCURADA) E SILENCIOSAMENTE              
048600*IGNORADA, MESMO CRITERIO USADO NO EX01VLDA.                              
048700 1150-CARREGA-TABELA.                                                     
048800*CADA LINHA DE DADOS E PARTIDA E CONFERIDA ANTES DE TENTAR                
048900*ENTRAR NA TABELA.                                                        
049000        PERFORM 1155-QUEBRA-DADOS-OPERADORA.                              
049100        IF W-QTD-CAMPOS-OPER NOT LESS THAN POS-CNPJ AND                   
049200           W-QTD-CAMPOS-OPER NOT LESS THAN POS-UF AND                     
049300           W-QTD-CAMPOS-OPER NOT LESS THAN POS-REG AND                    
049400           W-QTD-CAMPOS-OPER NOT LESS THAN POS-MOD                        
049500               PERFORM 1160-INSERE-TABELA.                                
049600        PERFORM 1140-LEITURA-OPERADORA.                                   
049700                                                                          
049800 1155-QUEBRA-DADOS-OPERADORA.                                             
049900*MESMA REGRA DE 1120 - ZERA ANTES, TALLYING SO SOMA.                      
050000        MOVE ZEROES TO W-QTD-CAMPOS-OPER.                                 
050100        UNSTRING REG-OPER-ENT DELIMITED BY ";"                            
050200               INTO W-DADO-COL(01) W-DADO-COL(02)                         
050300                    W-DADO-COL(03) W-DADO-COL(04)                         
050400                    W-DADO-COL(05) W-DADO-COL(06)                         
050500                    W-DADO-COL(07) W-DADO-COL(08)                         
050600                    W-DADO-COL(09) W-DADO-COL(10)                         
050700                    W-DADO-COL(11) W-DADO-COL(12)                         
050800               TALLYING IN W-QTD-CAMPOS-OPER.                             
050900                                                                          
051000*EXTRAI OS 4 CAMPOS DE INTERESSE PELAS POSICOES JA                        
051100*LOCALIZADAS, LIMPA CADA UM (ASPAS E BRANCO A ESQUERDA) E                 
051200*SO ENTAO DECIDE SE GRAVA NA TABELA OU CONTA COMO DUPLICADO -             
051300*REGRA "PRIMEIRO GANHA" DA CH-0338.                                       
051400 1160-INSERE-TABELA.                                                      
051500*CNPJ E O PRIMEIRO CAMPO LIMPO PORQUE E A CHAVE DA BUSCA DE               
051600*DUPLICADO LOGO ABAIXO.                                                   
051700        MOVE W-DADO-COL(POS-CNPJ) TO W-LIMPA-BUFFER.                      
051800        PERFORM 1170-LIMPA-CAMPO.                                         
051900        MOVE W-LIMPA-BUFFER(1:14) TO W-NOVO-CNPJ.                         
052000        MOVE W-DADO-COL(POS-REG) TO W-LIMPA-BUFFER.                       
052100        PERFORM 1170-LIMPA-CAMPO.                                         
052200        MOVE W-LIMPA-BUFFER(1:20) TO W-NOVO-REGISTRO.                     
052300        MOVE W-DADO-COL(POS-MOD) TO W-LIMPA-BUFFER.                       
052400        PERFORM 1170-LIMPA-CAMPO.                                         
052500        MOVE W-LIMPA-BUFFER(1:40) TO W-NOVO-MODALIDADE.                   
052600        MOVE W-DADO-COL(POS-UF) TO W-LIMPA-BUFFER.                        
052700        PERFORM 1170-LIMPA-CAMPO.                                         
052800        MOVE W-LIMPA-BUFFER(1:2) TO W-NOVO-UF.                            
052900*SO AGORA, COM O CNPJ JA LIMPO, E QUE SE PROCURA NA TABELA                
053000*SE ELE JA ESTA LA - ESTE E O PONTO DA REGRA "PRIMEIRO GANHA".            
053100        MOVE W-NOVO-CNPJ TO W-CNPJ-PROCURADO.                             
053200        PERFORM 1180-PESQUISA-CNPJ.                                       
053300        IF CNPJ-E-ACHADO                                                  
053400               ADD 1 TO CT-DUPLICADOS                                     
053500        ELSE                                                              
053600               ADD 1 TO TAB-QTD                                           
053700               MOVE W-NOVO-CNPJ TO TAB-CNPJ(TAB-QTD)                      
053800               MOVE W-NOVO-REGISTRO TO TAB-REGISTRO(TAB-QTD)              
053900               MOVE W-NOVO-MODALIDADE                                     
054000                    TO TAB-MODALIDADE(TAB-QTD)                            
054100               MOVE W-NOVO-UF TO TAB-UF(TAB-QTD).                         
054200        ADD 1 TO CT-OPERADORAS-LIDAS.                                     
054300                                                                          
054400*RETIRA ASPAS (CH-0389) E DEPOIS OS BRANCOS A ESQUERDA                    
054500*(CH-0441) DE UM CAMPO DO CADASTRO - O VALOR JA LIMPO FICA                
054600*EM W-LIMPA-BUFFER PARA O PARAGRAFO CHAMADOR EXTRAIR.                     
054700 1170-LIMPA-CAMPO.                                                        
054800*TIRA ASPAS PRIMEIRO, BRANCO A ESQUERDA DEPOIS - NESTA ORDEM,             
054900*PORQUE UM CAMPO COMO ' "EMPRESA X"' SO VIRA "EMPRESA X" SEM              
055000*BRANCO DEPOIS DE TIRAR A ASPA.                                           
055100        INSPECT W-LIMPA-BUFFER REPLACING ALL '"' BY SPACE.                
055200        PERFORM 1175-TIRA-BRANCOS-ESQUERDA                                
055300                UNTIL W-LIMPA-BUFFER(1:1) NOT EQUAL SPACE                 
055400                   OR W-LIMPA-BUFFER EQUAL SPACES.                        
055500                                                                          
055600*DESLOCA O BUFFER UMA POSICAO PARA A ESQUERDA - PODE SER                  
055700*CHAMADO VARIAS VEZES EM SEQUENCIA QUANDO HA MAIS DE UM                   
055800*BRANCO SEGUIDO.                                                          
055900 1175-TIRA-BRANCOS-ESQUERDA.                                              
056000        MOVE W-LIMPA-BUFFER(2:99) TO W-LIMPA-BUFFER(1:99).                
056100        MOVE SPACE TO W-LIMPA-BUFFER(100:1).                              
056200                                                                          
056300*----[ BUSCA DO CNPJ NA TABELA (PESQUISA SEQUENCIAL) ]------              
056400*USADA NOS DOIS SENTIDOS DO PROGRAMA: CONFERIR SE O CNPJ JA               
056500*ESTA NA TABELA (CARGA DO CADASTRO, 1160) E ACHAR O REGISTRO              
056600*DA OPERADORA PARA UMA LINHA DE DESPESA (2200). A TABELA NAO              
056700*E ORDENADA, POR ISSO A BUSCA E SEQUENCIAL DO INICIO AO FIM.              
056800 1180-PESQUISA-CNPJ.                                                      
056900        MOVE "N" TO W-ACHOU.                                              
057000        MOVE ZEROES TO W-IDX-ACHADO.                                      
057100        IF TAB-QTD GREATER THAN ZEROES                                    
057200               MOVE 1 TO W-IDX                                            
057300               PERFORM 1181-PESQUISA-CNPJ-ITEM                            
057400                       THRU 1181-PESQUISA-CNPJ-ITEM-EXIT                  
057500                       UNTIL W-IDX GREATER THAN TAB-QTD                   
057600                          OR CNPJ-E-ACHADO.                               
057700                                                                          
057800*FAIXA (PERFORM THRU) QUE SUBSTITUI A RECURSAO DE PARAGRAFO               
057900*QUE O PROGRAMA USAVA ANTES DA CH-0774 - CADA PASSAGEM                    
058000*CONFERE UMA POSICAO DA TABELA; SE BATEU, O GO TO PULA DIRETO             
058100*PARA O ROTULO DE SAIDA DA FAIXA E O PERFORM ... UNTIL DE                 
058200*1180 NAO RODA DE NOVO PORQUE CNPJ-E-ACHADO JA FICOU VERDADE;             
058300*SE NAO BATEU, AVANCA O INDICE E DEIXA O PERFORM ... UNTIL                
058400*DECIDIR SE CONTINUA.                                                     
058500 1181-PESQUISA-CNPJ-ITEM.                                                 
058600        IF TAB-CNPJ(W-IDX) EQUAL W-CNPJ-PROCURADO                         
058700               MOVE "S" TO W-ACHOU                                        
058800               MOVE W-IDX TO W-IDX-ACHADO                                 
058900               GO TO 1181-PESQUISA-CNPJ-ITEM-EXIT.                        
059000        ADD 1 TO W-IDX.                                                   
059100*ESTE ROTULO E O PONTO DE SAIDA DA FAIXA PERFORM THRU - NAO               
059200*FAZ NADA SOZINHO, SO MARCA ONDE A FAIXA TERMINA TANTO PARA               
059300*O GO TO ACIMA QUANTO PARA A VARREDURA NORMAL ATE O FIM.                  
059400 1181-PESQUISA-CNPJ-ITEM-EXIT.                                            
059500        EXIT.                                                             
059600                                                                          
059700*----[ ABERTURA DO ARQUIVO DE DESPESAS E DE SAIDA ]---------              
059800 1200-ABRE-DESPESAS.                                                      
059900*ABRE OS DOIS ARQUIVOS DE DESPESA DE UMA VEZ SO - A TABELA DE             
060000*OPERADORAS JA ESTA PRONTA NESTE PONTO DO PROGRAMA.                       
060100        OPEN   INPUT  DESPVLD                                             
060200               OUTPUT DESPENR.                                            
060300                                                                          
060400*A PRIMEIRA LINHA DO ARQUIVO DE SAIDA E O CABECALHO, QUE E A              
060500*PRIMEIRA LINHA DO ARQUIVO DE ENTRADA JA VALIDADO COM AS 3                
060600*COLUNAS NOVAS ACRESCENTADAS NO TITULO.                                   
060700 1250-COPIA-CABECALHO-DESPESAS.                                           
060800*LE A PRIMEIRA LINHA (O CABECALHO) E SO GRAVA A SAIDA SE ELA              
060900*REALMENTE EXISTIR - ARQUIVO VAZIO NAO GERA CABECALHO SOZINHO.            
061000        READ DESPVLD AT END MOVE "SIM" TO FIM-ARQ.                        
061100        IF FIM-ARQ NOT EQUAL "SIM"                                        
061200               PERFORM 2245-CALCULA-TAMANHO-LINHA                         
061300               MOVE SPACES TO REG-DESP-SAI                                
061400               STRING REG-DESP-ENT(1:W-LEN-LINHA)                         
061500                           DELIMITED BY SIZE                              
061600                      ";RegistroANS;Modalidade;UF"                        
061700                           DELIMITED BY SIZE                              
061800                      INTO REG-DESP-SAI                                   
061900               WRITE REG-DESP-SAI.                                        
062000                                                                          
062100*LEITURA COMUM DO ARQUIVO DE DESPESAS, USADA TANTO PARA A                 
062200*PRIMEIRA LINHA DE DADOS (CHAMADA EM 1000-INICIO) QUANTO PARA             
062300*TODAS AS DEMAIS (CHAMADA NO FIM DE 2000-PRINCIPAL).                      
062400 1900-LEITURA.                                                            
062500        READ DESPVLD AT END MOVE "SIM" TO FIM-ARQ.                        
062600                                                                          
062700*----[ PROCESSAMENTO DE CADA LINHA DE DESPESA ]-------------              
062800*LINHA FORA DO PADRAO (MENOS DE 5 CAMPOS) E SO CONTADA E                  
062900*AVISADA NO CONSOLE - NAO VAI PARA O ARQUIVO DE SAIDA, PORQUE             
063000*JA DEVERIA TER SIDO FILTRADA PELO EX01VLDA; SE CHEGOU ATE                
063100*AQUI ASSIM MESMO, O ENRIQUECEDOR NAO TENTA ADIVINHAR NADA.               
063200 2000-PRINCIPAL.                                                          
063300        PERFORM 2100-QUEBRA-CAMPOS.                                       
063400*SO ENTRA NO CASAMENTO SE A LINHA TIVER OS 5 CAMPOS ESPERADOS.            
063500        IF W-QTD-CAMPOS LESS THAN 5                                       
063600               ADD 1 TO CT-FORA-PADRAO                                    
063700               DISPLAY "LINHA FORA DO PADRAO - IGNORADA"                  
063800        ELSE                                                              
063900               PERFORM 2200-PESQUISA-CNPJ                                 
064000               ADD 1 TO CT-TOTAL.                                         
064100        PERFORM 1900-LEITURA.                                             
064200                                                                          
064300*PARTE A LINHA DE DESPESA NOS 5 CAMPOS DO LEIAUTE DO                      
064400*EX01VLDA - SO O PRIMEIRO (CNPJ) IMPORTA PARA A BUSCA.                    
064500 2100-QUEBRA-CAMPOS.                                                      
064600*ZERA ANTES DE CADA UNSTRING, MESMA REGRA JA VISTA EM 1120 E              
064700*1155.                                                                    
064800        MOVE ZEROES TO W-QTD-CAMPOS.                                      
064900        UNSTRING REG-DESP-ENT DELIMITED BY ";"                            
065000               INTO W-CAMPO-1 W-CAMPO-2 W-CAMPO-3                         
065100                    W-CAMPO-4 W-CAMPO-5                                   
065200               TALLYING IN W-QTD-CAMPOS.                                  
065300                                                                          
065400*O CORACAO DO ENRIQUECIMENTO: BUSCA O CNPJ DA DESPESA NA                  
065500*TABELA DE OPERADORAS E GRAVA O REGISTRO ANS, MODALIDADE E UF             
065600*QUANDO ACHA, OU A MARCA [SEM_MATCH] QUANDO NAO ACHA - A                  
065700*MARCA FICA LITERALMENTE ESCRITA NA SAIDA (CH-0519) PARA O                
065800*PROXIMO PROGRAMA DO JOB SABER QUE AQUELA LINHA NAO CASOU.                
065900 2200-PESQUISA-CNPJ.                                                      
066000*REUSA O MESMO PARAGRAFO DE BUSCA (1180) USADO NA CARGA DO                
066100*CADASTRO - A UNICA DIFERENCA E O QUE SE FAZ COM O RESULTADO.             
066200        MOVE W-CAMPO-1 TO W-CNPJ-PROCURADO.                               
066300        PERFORM 1180-PESQUISA-CNPJ.                                       
066400        IF CNPJ-E-ACHADO                                                  
066500               MOVE TAB-REGISTRO(W-IDX-ACHADO)                            
066600                    TO W-NOVO-REGISTRO                                    
066700               MOVE TAB-MODALIDADE(W-IDX-ACHADO)                          
066800                    TO W-NOVO-MODALIDADE                                  
066900               MOVE TAB-UF(W-IDX-ACHADO) TO W-NOVO-UF                     
067000               PERFORM 2300-GRAVA-ENCONTRADO                              
067100        ELSE                                                              
067200               PERFORM 2400-GRAVA-SEM-MATCH.                              
067300                                                                          
067400*CALCULA QUANTAS POSICOES DA LINHA DE DESPESA SAO REALMENTE               
067500*USADAS (SEM O PAD DE BRANCO A DIREITA) PARA NAO REPASSAR                 
067600*BRANCO NO MEIO DA LINHA DE SAIDA.                                        
067700 2245-CALCULA-TAMANHO-LINHA.                                              
067800*VARRE DE TRAS PARA FRENTE ATE ACHAR CARACTER DIFERENTE DE                
067900*BRANCO - QUANDO A LINHA TODA E BRANCO, PARA EM 1 MESMO ASSIM.            
068000        MOVE 160 TO W-LEN-LINHA.                                          
068100        PERFORM VARYING W-LEN-LINHA FROM 160 BY -1                        
068200                UNTIL REG-DESP-ENT(W-LEN-LINHA:1)                         
068300                          NOT EQUAL SPACE                                 
068400                   OR W-LEN-LINHA EQUAL 1.                                
068500                                                                          
068600*MESMA IDEIA DE 2245, SO QUE PARA OS 3 CAMPOS NOVOS QUE VEM               
068700*DA TABELA DE OPERADORAS (REGISTRO, MODALIDADE E UF).                     
068800 2250-CALCULA-TAMANHOS.                                                   
068900*OS TRES CAMPOS NOVOS SAO MEDIDOS UM A UM, NA MESMA TECNICA               
069000*DE VARREDURA DE TRAS PARA FRENTE DE 2245.                                
069100        PERFORM 2245-CALCULA-TAMANHO-LINHA.                               
069200        MOVE 20 TO W-LEN-REG.                                             
069300        PERFORM VARYING W-LEN-REG FROM 20 BY -1                           
069400                UNTIL W-NOVO-REGISTRO(W-LEN-REG:1)                        
069500                          NOT EQUAL SPACE                                 
069600                   OR W-LEN-REG EQUAL 1.                                  
069700        MOVE 40 TO W-LEN-MOD.                                             
069800        PERFORM VARYING W-LEN-MOD FROM 40 BY -1                           
069900                UNTIL W-NOVO-MODALIDADE(W-LEN-MOD:1)                      
070000                          NOT EQUAL SPACE                                 
070100                   OR W-LEN-MOD EQUAL 1.                                  
070200        MOVE 02 TO W-LEN-UF.                                              
070300        PERFORM VARYING W-LEN-UF FROM 2 BY -1                             
070400                UNTIL W-NOVO-UF(W-LEN-UF:1) NOT EQUAL SPACE               
070500                   OR W-LEN-UF EQUAL 1.                                   
070600                                                                          
070700*GRAVA A LINHA DE DESPESA ORIGINAL SEGUIDA DO REGISTRO ANS,               
070800*MODALIDADE E UF DA OPERADORA CASADA, TUDO SEPARADO POR ";"               
070900*NO MESMO PADRAO DO ARQUIVO DE ENTRADA.                                   
071000 2300-GRAVA-ENCONTRADO.                                                   
071100*LIMPA O BUFFER DE SAIDA ANTES DE MONTAR A LINHA - SEM ISSO               
071200*SOBRARIA LIXO DE UMA GRAVACAO ANTERIOR NAS POSICOES QUE O                
071300*STRING NAO PREENCHER.                                                    
071400        PERFORM 2250-CALCULA-TAMANHOS.                                    
071500        MOVE SPACES TO REG-DESP-SAI.                                      
071600        STRING REG-DESP-ENT(1:W-LEN-LINHA)                                
071700                    DELIMITED BY SIZE                                     
071800               ";" DELIMITED BY SIZE                                      
071900               W-NOVO-REGISTRO(1:W-LEN-REG)                               
072000                    DELIMITED BY SIZE                                     
072100               ";" DELIMITED BY SIZE                                      
072200               W-NOVO-MODALIDADE(1:W-LEN-MOD)                             
072300                    DELIMITED BY SIZE                                     
072400               ";" DELIMITED BY SIZE                                      
072500               W-NOVO-UF(1:W-LEN-UF) DELIMITED BY SIZE                    
072600               INTO REG-DESP-SAI.                                         
072700        WRITE REG-DESP-SAI.                                               
072800        ADD 1 TO CT-ENCONTRADOS.                                          
072900                                                                          
073000*QUANDO O CNPJ DA DESPESA NAO FOI ACHADO NA TABELA, GRAVA A               
073100*LINHA ORIGINAL SEGUIDA DA MARCA [SEM_MATCH] E DOS CAMPOS DE              
073200*REGISTRO/MODALIDADE/UF EM BRANCO - A MARCA E LITERAL, NAO                
073300*TRADUZIDA, PARA SER RECONHECIDA SEM AMBIGUIDADE PELO                     
073400*PROXIMO PROGRAMA DO JOB.                                                 
073500 2400-GRAVA-SEM-MATCH.                                                    
073600*OS TRES CAMPOS NOVOS FICAM EM BRANCO - SO O LITERAL                      
073700*[SEM_MATCH] VAI PARA A SAIDA, SEM DADO DA OPERADORA NENHUM.              
073800        PERFORM 2245-CALCULA-TAMANHO-LINHA.                               
073900        MOVE SPACES TO REG-DESP-SAI.                                      
074000        STRING REG-DESP-ENT(1:W-LEN-LINHA)                                
074100                    DELIMITED BY SIZE                                     
074200               ";[SEM_MATCH];;" DELIMITED BY SIZE                         
074300               INTO REG-DESP-SAI.                                         
074400        WRITE REG-DESP-SAI.                                               
074500        ADD 1 TO CT-SEM-MATCH.                                            
074600                                                                          
074700*----[ ENCERRAMENTO E TOTAIS DO PROCESSO ]------------------              
074800*FECHA OS DOIS ARQUIVOS DE DESPESA (O CADASTRO DE OPERADORAS              
074900*JA FOI FECHADO NO FIM DA CARGA, PARAGRAFO 1100) E EMITE O                
075000*RESUMO NO CONSOLE - ESTE RESUMO E SO PARA ACOMPANHAMENTO DO              
075100*JOB, NAO VAI PARA ARQUIVO.                                               
075200 9000-FIM.                                                                
075300*FECHA OS DOIS ARQUIVOS DE UMA VEZ, LISTADOS UM POR LINHA NO              
075400*MESMO CLOSE, ESTILO QUE O PROGRAMA USA DESDE A ORIGEM.                   
075500        CLOSE DESPVLD                                                     
075600              DESPENR.                                                    
075700        PERFORM 9100-EXIBE-TOTAIS.                                        
075800                                                                          
075900*TOTAL GERAL DE REGISTROS FOI ACRESCENTADO NA CH-0723 A                   
076000*PEDIDO DA OPERACAO, QUE QUERIA CONFERIR NO CONSOLE SE A                  
076100*SOMA DE ENCONTRADOS + SEM MATCH FECHAVA COM O TOTAL LIDO.                
076200 9100-EXIBE-TOTAIS.                                                       
076300        DISPLAY "ENRIQUECEDOR DE DESPESAS - TOTAIS".                      
076400        DISPLAY "OPERADORAS LIDAS: " CT-OPERADORAS-LIDAS.                 
076500        DISPLAY "OPERADORAS DUPLICADAS: " CT-DUPLICADOS.                  
076600        DISPLAY "REGISTROS LIDOS.......: " CT-TOTAL.                      
076700        DISPLAY "REGISTROS ENCONTRADOS.: " CT-ENCONTRADOS.                
076800        DISPLAY "REGISTROS SEM MATCH...: " CT-SEM-MATCH.                  
