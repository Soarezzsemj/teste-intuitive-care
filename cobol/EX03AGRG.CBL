000100 IDENTIFICATION       DIVISION.                                           
000200                                                                          
000300 PROGRAM-ID.          EX03AGRG.                                           
000400 AUTHOR.              WAGNER BIGAL.                                       
000500 INSTALLATION.        FATEC-SP.                                           
000600 DATE-WRITTEN.        04/06/1991.                                         
000700 DATE-COMPILED.                                                           
000800 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
000900*REMARKS.      AGRUPA O ARQUIVO DE DESPESAS ENRIQUECIDO POR               
001000*              RAZAO SOCIAL + UF E GRAVA UM RESUMO POR GRUPO              
001100*              COM TOTAL, MEDIA, MEDIA POR TRIMESTRE E                    
001200*              DESVIO PADRAO, ORDENADO PELO TOTAL.                        
001300*                                                                         
001400*              ULTIMO PROGRAMA DO JOB - LE A SAIDA DO EX02ENRQ            
001500*              E NAO GERA NENHUM ARQUIVO QUE ALIMENTE OUTRO               
001600*              PASSO.                                                     
001700*---------------------------------------------------------                
001800*              HISTORICO DE ALTERACOES                                    
001900*---------------------------------------------------------                
002000*DATA       AUTOR   CHAMADO   DESCRICAO                                   
002100*---------- ------- --------- -----------------------------               
002200*04/06/1991 WB      ---------ORIGEM DO PROGRAMA.                  ORIGEM  
002300*17/02/1992 WB      CH-0331  GRUPO PASSOU A SER                   CH-0331 
002400*                            CHAVEADO POR RAZAO                           
002500*                            SOCIAL + UF.                                 
002600*21/09/1993 JRS     CH-0396  CONTAGEM DE TRIMESTRES UNICOS        CH-0396 
002700*                            POR GRUPO INCLUIDA NO RESUMO.                
002800*05/04/1995 MSL     CH-0452  DESVIO PADRAO PASSOU A SER           CH-0452 
002900*                            CALCULADO PELA POPULACAO, E                  
003000*                            NAO PELA AMOSTRA.                            
003100*12/12/1996 WB      CH-0528  UF EM BRANCO OU SEM_MATCH            CH-0528 
003200*                            PASSOU A AGRUPAR EM                          
003300*                            DESCONHECIDO.                                
003400*30/06/1998 CAF     CH-0609  LINHAS FORA DO PADRAO                CH-0609 
003500*                            (MENOS DE 8 CAMPOS)                          
003600*                            SAO CONTADAS.                                
003700*18/03/1999 JRS     CH-0656  AJUSTE E TESTE DE VIRADA DE          CH-0656 
003800*                            SECULO - SEM OCORRENCIAS.                    
003900*09/11/2000 WB      CH-0699  TABELA DE GRUPOS AMPLIADA PARA       CH-0699 
004000*                            3000 POSICOES.                               
004100*22/07/2002 MSL     CH-0741  TOP 5 GRUPOS POR TOTAL EXIBIDO       CH-0741 
004200*                            NO CONSOLE AO FIM DO PROCESSO.               
004300*14/08/2003 RCS     CH-0775  BUSCA DE GRUPO E CALCULO DE          CH-0775 
004400*                            MEDIA/DESVIO PASSARAM A USAR                 
004500*                            PERFORM THRU COM GO TO PARA                  
004600*                            SAIDA ANTECIPADA.                            
004700*---------------------------------------------------------                
004800                                                                          
004900*===========================================================              
005000*DIVISAO DE AMBIENTE.                                                     
005100*===========================================================              
005200 ENVIRONMENT          DIVISION.                                           
005300                                                                          
005400 CONFIGURATION        SECTION.                                            
005500 SOURCE-COMPUTER.     IBM-PC.                                             
005600 OBJECT-COMPUTER.     IBM-PC.                                             
005700*CLASSE USADA NA CONFERENCIA DIGITO A DIGITO DO VALOR DA                  
005800*DESPESA, JA SEM SINAL E SEM PONTO DECIMAL NESTE PONTO.                   
005900 SPECIAL-NAMES.                                                           
006000        CLASS CLASSE-DIGITO IS "0" THRU "9".                              
006100                                                                          
006200*TRES ARQUIVOS: A ENTRADA ENRIQUECIDA (SAIDA DO EX02ENRQ), UM             
006300*ARQUIVO DE TRABALHO SD USADO SO PARA O SORT DOS GRUPOS, E A              
006400*SAIDA FINAL DO JOB COM O RESUMO POR GRUPO.                               
006500 INPUT-OUTPUT         SECTION.                                            
006600 FILE-CONTROL.                                                            
006700        SELECT DESPENR ASSIGN TO DISK                                     
006800        ORGANIZATION IS LINE SEQUENTIAL.                                  
006900                                                                          
007000        SELECT GRUPTRAB ASSIGN TO DISK.                                   
007100                                                                          
007200        SELECT DESPAGR ASSIGN TO DISK                                     
007300        ORGANIZATION IS LINE SEQUENTIAL.                                  
007400                                                                          
007500*===========================================================              
007600*DIVISAO DE DADOS.                                                        
007700*===========================================================              
007800 DATA                 DIVISION.                                           
007900                                                                          
008000 FILE                 SECTION.                                            
008100                                                                          
008200*ARQUIVO DE DESPESAS ENRIQUECIDO, SAIDA DO EX02ENRQ - CADA                
008300*LINHA TRAZ CNPJ;RAZAO;UF;ANO;VALOR;REGISTROANS;MODALIDADE;UF             
008400*DA OPERADORA (8 CAMPOS SEPARADOS POR ";").                               
008500 FD     DESPENR                                                           
008600        LABEL RECORD IS STANDARD                                          
008700        VALUE OF FILE-ID IS "DESPENR.DAT".                                
008800 01     REG-DESP-ENT         PIC X(230).                                  
008900                                                                          
009000*ARQUIVO DE TRABALHO DO SORT (SD) - NAO E UM ARQUIVO DE DISCO             
009100*DE VERDADE, E SO O ESPACO DE TRABALHO QUE O VERBO SORT USA               
009200*PARA ORDENAR A TABELA DE GRUPOS PELO TOTAL DECRESCENTE. CADA             
009300*REGISTRO E UM GRUPO JA TOTALMENTE CALCULADO, PRONTO PARA SER             
009400*GRAVADO NO ARQUIVO DE SAIDA NA ORDEM CERTA.                              
009500 SD     GRUPTRAB.                                                         
009600 01     REG-GRUPO-TRAB.                                                   
009700        02 RAZAO-TRAB        PIC X(100).                                  
009800        02 UF-TRAB           PIC X(20).                                   
009900        02 TOTAL-TRAB        PIC S9(13)V99.                               
010000        02 MEDIA-TRAB        PIC S9(13)V99.                               
010100        02 MEDIA-TRIM-TRAB   PIC S9(13)V99.                               
010200        02 DESVIO-TRAB       PIC S9(13)V99.                               
010300        02 CONTAGEM-TRAB     PIC 9(09).                                   
010400        02 TRIM-UNI-TRAB     PIC 9(04).                                   
010500        02 FILLER            PIC X(05).                                   
010600                                                                          
010700*ARQUIVO DE SAIDA - UM REGISTRO POR GRUPO (RAZAO SOCIAL + UF),            
010800*JA ORDENADO PELO TOTAL DE DESPESAS DECRESCENTE.                          
010900 FD     DESPAGR                                                           
011000        LABEL RECORD IS STANDARD                                          
011100        VALUE OF FILE-ID IS "DESPAGR.DAT".                                
011200 01     REG-AGR-SAI          PIC X(260).                                  
011300                                                                          
011400 WORKING-STORAGE      SECTION.                                            
011500                                                                          
011600*----[ CONTADORES E FLAG DE FIM DE ARQUIVO ]----------------              
011700*FIM-ARQ CONTROLA O LACO PRINCIPAL SOBRE A ENTRADA ENRIQUECIDA;           
011800*FIM-GRUPOS CONTROLA A LEITURA ORDENADA DEVOLVIDA PELO SORT.              
011900 77 FIM-ARQ                  PIC X(03) VALUE "NAO".                       
012000 77 FIM-GRUPOS               PIC X(03) VALUE "NAO".                       
012100*CONTADORES DO RESUMO FINAL (9100-EXIBE-TOTAIS).                          
012200 77 CT-TOTAL                 PIC 9(09) COMP VALUE ZEROES.                 
012300 77 CT-PROCESSADOS           PIC 9(09) COMP VALUE ZEROES.                 
012400 77 CT-IGNORADOS             PIC 9(09) COMP VALUE ZEROES.                 
012500 77 CT-FORA-PADRAO           PIC 9(09) COMP VALUE ZEROES.                 
012600*CT-GRUPOS-CHEIA CONTA QUANTO O LIMITE DE 3000 GRUPOS FOI                 
012700*ESTOURADO - NUNCA ACONTECEU NA PRODUCAO, MAS O CONTADOR FICA             
012800*PARA O DIA EM QUE ACONTECER.                                             
012900 77 CT-GRUPOS-CHEIA          PIC 9(09) COMP VALUE ZEROES.                 
013000*CT-TOP5 CONTA QUANTOS GRUPOS JA FORAM EXIBIDOS NO TOP 5 DO               
013100*CONSOLE (CH-0741) - PARA DE EXIBIR DEPOIS DO QUINTO.                     
013200 77 CT-TOP5                  PIC 9(02) COMP VALUE ZEROES.                 
013300 77 W-QTD-CAMPOS             PIC 9(02) COMP VALUE ZEROES.                 
013400 77 W-I                      PIC 9(04) COMP VALUE ZEROES.                 
013500*W-IDX E O INDICE GERAL DE PERCURSO DA TABELA DE GRUPOS, TANTO            
013600*NA BUSCA (2310) QUANTO NOS CALCULOS FINAIS (8010) E NA CARGA             
013700*DO ARQUIVO DE TRABALHO DO SORT (8520).                                   
013800 77 W-IDX                    PIC 9(04) COMP VALUE ZEROES.                 
013900*W-IDX-ACHADO GUARDA A POSICAO DO GRUPO ACHADO (OU ZERO SE O              
014000*GRUPO AINDA NAO EXISTE NA TABELA).                                       
014100 77 W-IDX-ACHADO             PIC 9(04) COMP VALUE ZEROES.                 
014200*QUANTIDADE DE GRUPOS DISTINTOS JA CRIADOS NA TABELA.                     
014300 77 W-QTD-GRUPOS             PIC 9(04) COMP VALUE ZEROES.                 
014400 77 W-LEN-RAZAO              PIC 9(03) COMP VALUE ZEROES.                 
014500 77 W-LEN-UF                 PIC 9(03) COMP VALUE ZEROES.                 
014600 77 W-FMT-POS                PIC 9(02) COMP VALUE ZEROES.                 
014700                                                                          
014800*----[ CAMPOS DA LINHA DE DESPESA ENRIQUECIDA ]----------                 
014900*LEIAUTE DE ENTRADA DO EX02ENRQ: CNPJ;RAZAO;UF;ANO;VALOR;                 
015000*REGISTROANS;MODALIDADE;UF-OPERADORA. O GRUPO E FORMADO POR               
015100*RAZAO (CAMPO 2) E UF DA DESPESA (CAMPO 8, A UF DA OPERADORA,             
015200*NAO A DO CAMPO 3) - ASSIM O CONSOLIDADO SEGUE A MESMA UF QUE             
015300*O CADASTRO DA ANS ATRIBUI A OPERADORA, NAO A DECLARADA NA                
015400*NOTA FISCAL DA DESPESA.                                                  
015500 77 W-CAMPO-1                PIC X(14).                                   
015600 77 W-CAMPO-2                PIC X(100).                                  
015700 77 W-CAMPO-3                PIC X(20).                                   
015800 77 W-CAMPO-4                PIC X(20).                                   
015900 77 W-CAMPO-5                PIC X(20).                                   
016000 77 W-CAMPO-6                PIC X(20).                                   
016100 77 W-CAMPO-7                PIC X(40).                                   
016200 77 W-CAMPO-8                PIC X(20).                                   
016300                                                                          
016400*RAZAO SOCIAL JA SEM BRANCO A ESQUERDA, USADA COMO PARTE DA               
016500*CHAVE DO GRUPO.                                                          
016600 77 W-RAZAO-SOCIAL           PIC X(100).                                  
016700*TRIMESTRE DA DESPESA (1T A 4T), USADO SO PARA A CONTAGEM DE              
016800*TRIMESTRES UNICOS DO GRUPO (CH-0396).                                    
016900 77 W-TRIMESTRE              PIC X(02).                                   
017000*UF JA NORMALIZADA (DESCONHECIDO QUANDO VAZIA OU SEM_MATCH).              
017100 77 W-UF-CAMPO                PIC X(20).                                  
017200*CHAVE DE BUSCA MONTADA COMO RAZAO + ";" + UF, NO MESMO                   
017300*FORMATO FLAT DA TAB-CHAVE-FLAT PARA COMPARACAO DIRETA.                   
017400 77 W-CHAVE-BUSCA            PIC X(121).                                  
017500*SW-VALOR-OK GANHOU CONDITION-NAME NA CH-0452 (NA VERDADE JA              
017600*EXISTIA ANTES DESTA RETROSPECTIVA, MAS SO PASSOU A SER                   
017700*TESTADA PELO NOME NOS PONTOS QUE FICAM MAIS CLAROS ASSIM).               
017800 77 SW-VALOR-OK              PIC X(01) VALUE "S".                         
017900     88 VALOR-NUMERICO-OK    VALUE "S".                                   
018000                                                                          
018100*----[ NORMALIZACAO DO VALOR DA DESPESA ]----------------                 
018200*MESMA MECANICA DE CONVERSAO DO EX01VLDA: SEPARA SINAL, PARTE             
018300*INTEIRA E DECIMAL, CONFERE SE SAO NUMERICAS E SO DEPOIS                  
018400*RECOMPOE EM UM CAMPO NUMERICO DE VERDADE.                                
018500 77 W-SINAL-VALOR            PIC X(01).                                   
018600 77 W-VALOR-SEMSINAL         PIC X(20).                                   
018700 77 W-VALOR-PARTE-INT        PIC X(15).                                   
018800 77 W-VALOR-PARTE-DEC        PIC X(02).                                   
018900 77 W-VALOR-INT-NUM          PIC 9(13).                                   
019000 77 W-VALOR-DEC-NUM          PIC 9(02).                                   
019100 77 W-VALOR-NUM              PIC S9(13)V99.                               
019200                                                                          
019300*----[ TABELA DE GRUPOS RAZAO SOCIAL + UF ]---------------                
019400*TABELA EM MEMORIA COM UM REGISTRO POR GRUPO, CARREGADA                   
019500*DURANTE A LEITURA DO ARQUIVO DE ENTRADA E SO DEPOIS PERCORRIDA           
019600*PARA OS CALCULOS FINAIS (8000) E PARA O SORT (8500). 3000                
019700*POSICOES DESDE A CH-0699 - NUMERO DE COMBINACOES RAZAO+UF                
019800*OBSERVADO NA PRODUCAO COM MARGEM DE CRESCIMENTO.                         
019900 01     TAB-GRUPOS.                                                       
020000        02 TAB-ENTRADA-GRUPO OCCURS 3000 TIMES.                           
020100               03 TAB-CHAVE-GRUPO.                                        
020200                      04 TAB-RAZAO        PIC X(100).                     
020300                      04 TAB-SEPARADOR    PIC X(01)                       
020400                                          VALUE ";".                      
020500                      04 TAB-UF           PIC X(20).                      
020600*VISAO FLAT DA CHAVE, USADA PARA COMPARAR DE UMA SO VEZ COM               
020700*W-CHAVE-BUSCA EM VEZ DE COMPARAR RAZAO E UF SEPARADAMENTE.               
020800               03 TAB-CHAVE-FLAT REDEFINES TAB-CHAVE-GRUPO                
020900                                            PIC X(121).                   
021000*SOMA E SOMA DOS QUADRADOS SAO ACUMULADAS A CADA DESPESA DO               
021100*GRUPO E SERVEM DE BASE PARA MEDIA E VARIANCIA POPULACIONAL               
021200*(CH-0452) NO FIM DO PROCESSO - VIDE 8200-CALCULA-DESVIO.                 
021300               03 TAB-SOMA              PIC S9(13)V9(4).                  
021400               03 TAB-SOMA-QUAD         PIC S9(15)V9(4).                  
021500               03 TAB-QTD               PIC 9(09) COMP.                   
021600*UM FLAG "VISTO" POR TRIMESTRE - SO CONTA O TRIMESTRE UMA VEZ             
021700*POR GRUPO NA CONTAGEM DE TRIMESTRES UNICOS (CH-0396), MESMO              
021800*QUE O GRUPO TENHA VARIAS DESPESAS NO MESMO TRIMESTRE.                    
021900               03 TAB-T1-VISTO          PIC X(01) VALUE "N".              
022000                   88 T1-VISTO-SIM      VALUE "S".                        
022100               03 TAB-T2-VISTO          PIC X(01) VALUE "N".              
022200                   88 T2-VISTO-SIM      VALUE "S".                        
022300               03 TAB-T3-VISTO          PIC X(01) VALUE "N".              
022400                   88 T3-VISTO-SIM      VALUE "S".                        
022500               03 TAB-T4-VISTO          PIC X(01) VALUE "N".              
022600                   88 T4-VISTO-SIM      VALUE "S".                        
022700               03 TAB-QTD-TRIM          PIC 9(04) COMP.                   
022800*MEDIA, MEDIA POR TRIMESTRE E DESVIO JA CALCULADOS, GUARDADOS             
022900*AQUI PARA SEREM TRANSFERIDOS AO ARQUIVO DE TRABALHO DO SORT              
023000*SEM REPETIR O CALCULO (8520-GERA-TRABALHO-ITEM).                         
023100               03 TAB-MEDIA-ARMZ        PIC S9(13)V99.                    
023200               03 TAB-MEDIA-TRIM-ARMZ   PIC S9(13)V99.                    
023300               03 TAB-DESVIO-ARMZ       PIC S9(13)V99.                    
023400               03 FILLER             PIC X(02) VALUE SPACES.              
023500                                                                          
023600*----[ CODIGOS DE TRIMESTRE RECONHECIDOS ]-----------------               
023700*TABELA CONSTANTE DOS 4 CODIGOS DE TRIMESTRE ACEITOS NO                   
023800*CAMPO 3 DA DESPESA - REDEFINIDA COMO OCCURS PARA SER                     
023900*COMPARADA UM A UM EM 2450-ACUMULA-TRIMESTRE.                             
024000 01     TAB-TRIMESTRES-CONST.                                             
024100        02 FILLER             PIC X(02) VALUE "1T".                       
024200        02 FILLER             PIC X(02) VALUE "2T".                       
024300        02 FILLER             PIC X(02) VALUE "3T".                       
024400        02 FILLER             PIC X(02) VALUE "4T".                       
024500 01     TAB-TRIMESTRES REDEFINES TAB-TRIMESTRES-CONST.                    
024600        02 COD-TRIMESTRE      PIC X(02) OCCURS 4 TIMES.                   
024700                                                                          
024800*----[ CALCULO DE MEDIA E DESVIO PADRAO DO GRUPO ]---------               
024900*W-MEDIA-CRUA E A MEDIA COM 4 CASAS, USADA NA FORMULA DA                  
025000*VARIANCIA; W-VARIANCIA E A VARIANCIA POPULACIONAL                        
025100*(SOMA-DOS-QUADRADOS/N MENOS MEDIA AO QUADRADO, CH-0452);                 
025200*W-RAIZ RECEBE A RAIZ DE W-VARIANCIA CALCULADA POR                        
025300*NEWTON-RAPHSON EM 8250.                                                  
025400 77 W-MEDIA-CRUA             PIC S9(13)V9(4).                             
025500 77 W-VARIANCIA              PIC S9(15)V9(4).                             
025600 77 W-RAIZ                   PIC S9(13)V9(4).                             
025700                                                                          
025800*----[ MONTAGEM E FORMATACAO DO REGISTRO DE SAIDA ]--------               
025900*O ARQUIVO DE SAIDA E TEXTO, NAO NUMERO EMPACOTADO, POR ISSO              
026000*CADA VALOR PRECISA SER EDITADO (PIC Z...9.99) E DEPOIS TER O             
026100*BRANCO A ESQUERDA RETIRADO ANTES DE ENTRAR NO STRING FINAL.              
026200 77 W-FMT-ENTRADA            PIC S9(13)V99.                               
026300 77 W-FMT-ABS                PIC 9(13)V99.                                
026400 77 W-FMT-SINAL               PIC X(01).                                  
026500 01     W-FMT-EDITADO.                                                    
026600        02 FILLER             PIC Z(12)9.99.                              
026700 01     W-FMT-CHARS REDEFINES W-FMT-EDITADO.                              
026800        02 W-FMT-CHAR         PIC X(01) OCCURS 16 TIMES.                  
026900 77 W-FMT-SAIDA              PIC X(18).                                   
027000 77 W-FMT-TOTAL               PIC X(18).                                  
027100 77 W-FMT-MEDIA               PIC X(18).                                  
027200 77 W-FMT-MEDIA-TRIM          PIC X(18).                                  
027300 77 W-FMT-DESVIO              PIC X(18).                                  
027400 77 W-CONTAGEM-FMT           PIC 9(09).                                   
027500 77 W-TRIM-UNI-FMT           PIC 9(04).                                   
027600                                                                          
027700*===========================================================              
027800*DIVISAO DE PROCEDIMENTOS.                                                
027900*===========================================================              
028000 PROCEDURE            DIVISION.                                           
028100                                                                          
028200*PARAGRAFO PRINCIPAL - LE E AGRUPA CADA LINHA, DEPOIS CALCULA             
028300*AS MEDIDAS FINAIS DE CADA GRUPO E SO ENTAO ORDENA E GRAVA A              
028400*SAIDA. OS CALCULOS (8000) PRECISAM DE TODOS OS GRUPOS JA                 
028500*FORMADOS, POR ISSO SO RODAM DEPOIS DO LACO PRINCIPAL.                    
028600 PGM-EX03AGRG.                                                            
028700*ABRE ARQUIVO E POSICIONA NA PRIMEIRA LINHA DE DADOS.                     
028800        PERFORM 1000-INICIO.                                              
028900*UM PASSO DO LACO POR LINHA LIDA, ATE O FIM DO ARQUIVO.                   
029000        PERFORM 2000-PRINCIPAL UNTIL FIM-ARQ EQUAL "SIM".                 
029100*SO DEPOIS DE TODOS OS GRUPOS FORMADOS CALCULA AS MEDIDAS.                
029200        PERFORM 8000-CALCULA-GRUPOS.                                      
029300*ORDENA PELO TOTAL E GRAVA O ARQUIVO DE SAIDA FINAL.                      
029400        PERFORM 8500-ORDENA-GRUPOS.                                       
029500*FECHA ENTRADA E EXIBE OS TOTAIS DO PROCESSAMENTO.                        
029600        PERFORM 9000-FIM.                                                 
029700        STOP RUN.                                                         
029800                                                                          
029900*----[ ABERTURA DE ARQUIVOS E LEITURA DO CABECALHO ]-------               
030000*A PRIMEIRA LEITURA TRAZ O CABECALHO DO ARQUIVO ENRIQUECIDO,              
030100*QUE E DESCARTADO - A SEGUNDA LEITURA JA TRAZ A PRIMEIRA LINHA            
030200*DE DADOS PARA O LACO PRINCIPAL COMECAR.                                  
030300 1000-INICIO.                                                             
030400*ABRE SOMENTE A ENTRADA - A SAIDA SO E ABERTA MAIS TARDE,                 
030500*EM 8600-GRAVA-SAIDA, QUANDO OS GRUPOS JA ESTIVEREM PRONTOS.              
030600        OPEN   INPUT  DESPENR.                                            
030700        PERFORM 1900-LEITURA.                                             
030800*SO DESCARTA O CABECALHO SE DE FATO HOUVE UMA LINHA LIDA -                
030900*UM ARQUIVO VAZIO NAO TENTA LER DE NOVO.                                  
031000        IF FIM-ARQ NOT EQUAL "SIM"                                        
031100               PERFORM 1900-LEITURA.                                      
031200                                                                          
031300*LEITURA UNICA, REUTILIZADA EM TODO O PROGRAMA.                           
031400 1900-LEITURA.                                                            
031500        READ DESPENR AT END MOVE "SIM" TO FIM-ARQ.                        
031600                                                                          
031700*----[ PROCESSAMENTO DE CADA LINHA ENRIQUECIDA ]-----------               
031800*LINHA FORA DO PADRAO (MENOS DE 8 CAMPOS, CH-0609) E SO                   
031900*CONTADA - NAO ENTRA NO AGRUPAMENTO PORQUE FALTARIA CAMPO                 
032000*PARA MONTAR A CHAVE OU PARA NORMALIZAR O VALOR.                          
032100 2000-PRINCIPAL.                                                          
032200*CADA LINHA LIDA CONTA PARA O TOTAL, MESMO AS DESCARTADAS.                
032300        ADD 1 TO CT-TOTAL.                                                
032400        PERFORM 2100-QUEBRA-CAMPOS.                                       
032500*8 CAMPOS E O NUMERO EXATO DO LEIAUTE DO EX02ENRQ - MENOS                 
032600*QUE ISSO E SINAL DE LINHA CORROMPIDA OU TRUNCADA.                        
032700        IF W-QTD-CAMPOS LESS THAN 8                                       
032800               ADD 1 TO CT-FORA-PADRAO                                    
032900               ADD 1 TO CT-IGNORADOS                                      
033000        ELSE                                                              
033100               PERFORM 2200-EXTRAI-CAMPOS.                                
033200*AVANCA PARA A PROXIMA LINHA ANTES DE VOLTAR AO LACO.                     
033300        PERFORM 1900-LEITURA.                                             
033400                                                                          
033500*PARTE A LINHA ENRIQUECIDA NOS 8 CAMPOS DO LEIAUTE DO                     
033600*EX02ENRQ - ZERA O CONTADOR ANTES, TALLYING SO SOMA.                      
033700 2100-QUEBRA-CAMPOS.                                                      
033800*ZERA O CONTADOR ANTES - TALLYING IN SO SOMA, NUNCA ZERA.                 
033900        MOVE ZEROES TO W-QTD-CAMPOS.                                      
034000*SE A LINHA TIVER MENOS DE 8 CAMPOS, OS CAMPOS QUE FALTAREM               
034100*FICAM COM O VALOR ANTERIOR - POR ISSO 2000-PRINCIPAL                     
034200*CONFERE W-QTD-CAMPOS ANTES DE CONFIAR NELES.                             
034300        UNSTRING REG-DESP-ENT DELIMITED BY ";"                            
034400               INTO W-CAMPO-1 W-CAMPO-2 W-CAMPO-3 W-CAMPO-4               
034500                    W-CAMPO-5 W-CAMPO-6 W-CAMPO-7 W-CAMPO-8               
034600               TALLYING IN W-QTD-CAMPOS.                                  
034700                                                                          
034800*EXTRAI RAZAO, TRIMESTRE E UF, NORMALIZA OS DOIS ULTIMOS E SO             
034900*ENTAO DECIDE SE A LINHA ENTRA NO AGRUPAMENTO - RAZAO EM                  
035000*BRANCO OU VALOR NAO NUMERICO SAO MOTIVO DE IGNORAR A LINHA               
035100*SEM INTERROMPER O PROCESSO.                                              
035200 2200-EXTRAI-CAMPOS.                                                      
035300*RAZAO SOCIAL (CAMPO 2) E A PRIMEIRA PARTE DA CHAVE DO GRUPO.             
035400        MOVE W-CAMPO-2 TO W-RAZAO-SOCIAL.                                 
035500        PERFORM 2210-TIRA-BRANCOS-RAZAO                                   
035600                UNTIL W-RAZAO-SOCIAL(1:1) NOT EQUAL SPACE                 
035700                   OR W-RAZAO-SOCIAL EQUAL SPACES.                        
035800*TRIMESTRE (CAMPO 3) SO SERVE PARA A CONTAGEM DE TRIMESTRES               
035900*UNICOS - NAO ENTRA NA CHAVE DO GRUPO.                                    
036000        MOVE W-CAMPO-3 TO W-TRIMESTRE.                                    
036100*UF DA OPERADORA (CAMPO 8) E A SEGUNDA PARTE DA CHAVE.                    
036200        MOVE W-CAMPO-8 TO W-UF-CAMPO.                                     
036300        PERFORM 2250-NORMALIZA-UF.                                        
036400*RAZAO SOCIAL EM BRANCO NAO TEM COMO FORMAR GRUPO - IGNORA.               
036500        IF W-RAZAO-SOCIAL EQUAL SPACES                                    
036600               ADD 1 TO CT-IGNORADOS                                      
036700        ELSE                                                              
036800               PERFORM 2270-NORMALIZA-VALOR                               
036900*VALOR QUE NAO CONVERTEU PARA NUMERO TAMBEM E IGNORADO - A                
037000*DESPESA NAO ENTRA NA SOMA NEM NA CONTAGEM DO GRUPO.                      
037100               IF NOT VALOR-NUMERICO-OK                                   
037200                      ADD 1 TO CT-IGNORADOS                               
037300               ELSE                                                       
037400                      ADD 1 TO CT-PROCESSADOS                             
037500*ACHA (OU CRIA) O GRUPO E SO ENTAO ACUMULA NELE.                          
037600                      PERFORM 2300-LOCALIZA-GRUPO                         
037700                      PERFORM 2400-ACUMULA-GRUPO                          
037800                      PERFORM 2450-ACUMULA-TRIMESTRE.                     
037900                                                                          
038000*DESLOCA A RAZAO UMA POSICAO PARA A ESQUERDA - PODE RODAR                 
038100*VARIAS VEZES QUANDO HA MAIS DE UM BRANCO SEGUIDO NO INICIO.              
038200 2210-TIRA-BRANCOS-RAZAO.                                                 
038300*DESLOCA TUDO UMA POSICAO E COLOCA BRANCO NA ULTIMA - QUEM                
038400*DECIDE QUANDO PARAR E O PERFORM ... UNTIL DO CHAMADOR.                   
038500        MOVE W-RAZAO-SOCIAL(2:99) TO W-RAZAO-SOCIAL(1:99).                
038600        MOVE SPACE TO W-RAZAO-SOCIAL(100:1).                              
038700                                                                          
038800*----[ UF VAZIO OU SEM_MATCH VIRA DESCONHECIDO ]-----------               
038900*A MARCA [SEM_MATCH] DO EX02ENRQ E O CAMPO VAZIO SAO OS DOIS              
039000*JEITOS DE UMA DESPESA CHEGAR AQUI SEM UF DE OPERADORA                    
039100*CONHECIDA - OS DOIS CASOS AGRUPAM JUNTOS SOB "DESCONHECIDO"              
039200*(CH-0528), EM VEZ DE CADA UM VIRAR UM GRUPO DIFERENTE.                   
039300 2250-NORMALIZA-UF.                                                       
039400*CONTA QUANTAS VEZES A MARCA [SEM_MATCH] APARECE NO CAMPO -               
039500*UMA VEZ JA BASTA PARA CONSIDERAR A UF DESCONHECIDA.                      
039600        MOVE ZEROES TO W-I.                                               
039700        INSPECT W-UF-CAMPO TALLYING W-I                                   
039800                FOR ALL "[SEM_MATCH]".                                    
039900        IF W-UF-CAMPO EQUAL SPACES                                        
040000           OR W-I GREATER THAN ZEROES                                     
040100               MOVE "DESCONHECIDO" TO W-UF-CAMPO.                         
040200                                                                          
040300*----[ CONVERSAO DO VALOR DA DESPESA ]----------------------              
040400*MESMA TECNICA DO EX01VLDA: TIRA O SINAL, TROCA VIRGULA POR               
040500*PONTO, PARTE EM INTEIRO E DECIMAL, CONFERE SE OS DOIS SAO                
040600*NUMERICOS E SO DEPOIS RECOMPOE O VALOR COM COMPUTE.                      
040700 2270-NORMALIZA-VALOR.                                                    
040800*ASSUME NUMERICO ATE PROVA EM CONTRARIO.                                  
040900        MOVE "S" TO SW-VALOR-OK.                                          
041000        MOVE "+" TO W-SINAL-VALOR.                                        
041100        MOVE SPACES TO W-VALOR-SEMSINAL.                                  
041200*O SINAL, QUANDO EXISTE, VEM SEMPRE NA PRIMEIRA POSICAO.                  
041300        IF W-CAMPO-5(1:1) EQUAL "-"                                       
041400               MOVE "-" TO W-SINAL-VALOR                                  
041500               MOVE W-CAMPO-5(2:19) TO W-VALOR-SEMSINAL                   
041600        ELSE                                                              
041700               MOVE W-CAMPO-5 TO W-VALOR-SEMSINAL.                        
041800*O EX02ENRQ GRAVA O VALOR COM VIRGULA DECIMAL - TROCA PARA                
041900*PONTO ANTES DE SEPARAR AS PARTES.                                        
042000        INSPECT W-VALOR-SEMSINAL REPLACING ALL "," BY ".".                
042100        MOVE SPACES TO W-VALOR-PARTE-INT.                                 
042200        MOVE "00"   TO W-VALOR-PARTE-DEC.                                 
042300        UNSTRING W-VALOR-SEMSINAL DELIMITED BY "."                        
042400               INTO W-VALOR-PARTE-INT W-VALOR-PARTE-DEC.                  
042500*VALOR SEM CASA DECIMAL (SEM PONTO) FICA COM "00" DE DECIMAL,             
042600*JA QUE A PARTE DECIMAL NAO FOI PREENCHIDA PELO UNSTRING.                 
042700        INSPECT W-VALOR-PARTE-DEC                                         
042800                REPLACING ALL SPACE BY "0".                               
042900        IF W-VALOR-PARTE-INT EQUAL SPACES                                 
043000               MOVE ZEROES TO W-VALOR-PARTE-INT.                          
043100        PERFORM 2275-TESTA-VALOR-NUMERICO.                                
043200*SO RECOMPOE O VALOR NUMERICO SE AS DUAS PARTES PASSARAM NO               
043300*TESTE DIGITO A DIGITO - CASO CONTRARIO W-VALOR-NUM FICA COM              
043400*O CONTEUDO ANTERIOR, QUE NAO SERA USADO (VALOR-NUMERICO-OK               
043500*ESTARA DESLIGADO E 2200 VAI IGNORAR A LINHA).                            
043600        IF VALOR-NUMERICO-OK                                              
043700               MOVE W-VALOR-PARTE-INT TO W-VALOR-INT-NUM                  
043800               MOVE W-VALOR-PARTE-DEC TO W-VALOR-DEC-NUM                  
043900               COMPUTE W-VALOR-NUM ROUNDED =                              
044000                       W-VALOR-INT-NUM +                                  
044100                       (W-VALOR-DEC-NUM / 100)                            
044200               IF W-SINAL-VALOR EQUAL "-"                                 
044300                      COMPUTE W-VALOR-NUM =                               
044400                              W-VALOR-NUM * -1.                           
044500                                                                          
044600*CONFERE DIGITO A DIGITO AS DUAS PARTES DO VALOR - QUALQUER               
044700*CARACTER QUE NAO SEJA BRANCO NEM DIGITO DERRUBA A CHAVE.                 
044800 2275-TESTA-VALOR-NUMERICO.                                               
044900*VARRE AS 15 POSICOES DA PARTE INTEIRA - BRANCO A DIREITA E               
045000*ACEITO (E O PREENCHIMENTO NORMAL DE PIC X), MAS QUALQUER                 
045100*OUTRO CARACTER QUE NAO SEJA DIGITO DERRUBA O SWITCH. O LACO              
045200*NAO PARA NO PRIMEIRO ERRO, MAS ISSO NAO MUDA O RESULTADO -               
045300*SW-VALOR-OK SO PRECISA FICAR "N" UMA VEZ.                                
045400        PERFORM VARYING W-I FROM 1 BY 1                                   
045500                UNTIL W-I GREATER THAN 15                                 
045600                IF W-VALOR-PARTE-INT(W-I:1) NOT EQUAL SPACE               
045700                   AND W-VALOR-PARTE-INT(W-I:1) IS NOT                    
045800                       CLASSE-DIGITO                                      
045900                      MOVE "N" TO SW-VALOR-OK.                            
046000*PARTE DECIMAL TEM SEMPRE 2 POSICOES (COMPLETADA COM "0" NO               
046100*2270 QUANDO FALTAVA), POR ISSO NAO PRECISA TOLERAR BRANCO.               
046200        PERFORM VARYING W-I FROM 1 BY 1                                   
046300                UNTIL W-I GREATER THAN 2                                  
046400                IF W-VALOR-PARTE-DEC(W-I:1) IS NOT                        
046500                   CLASSE-DIGITO                                          
046600                      MOVE "N" TO SW-VALOR-OK.                            
046700                                                                          
046800*----[ LOCALIZA OU CRIA O GRUPO NA TABELA ]----------------               
046900*MONTA A CHAVE FLAT E PROCURA NA TABELA DE GRUPOS; SE NAO                 
047000*ACHAR, MANDA CRIAR UM GRUPO NOVO. A TABELA NAO E ORDENADA,               
047100*POR ISSO A BUSCA E SEQUENCIAL DO INICIO AO FIM.                          
047200 2300-LOCALIZA-GRUPO.                                                     
047300        MOVE SPACES TO W-CHAVE-BUSCA.                                     
047400        STRING W-RAZAO-SOCIAL DELIMITED BY SIZE                           
047500               ";"            DELIMITED BY SIZE                           
047600               W-UF-CAMPO     DELIMITED BY SIZE                           
047700               INTO W-CHAVE-BUSCA.                                        
047800        MOVE ZEROES TO W-IDX-ACHADO.                                      
047900        MOVE 1 TO W-IDX.                                                  
048000        PERFORM 2310-LOCALIZA-GRUPO-ITEM                                  
048100                THRU 2310-LOCALIZA-GRUPO-ITEM-EXIT                        
048200                UNTIL W-IDX GREATER THAN W-QTD-GRUPOS                     
048300                   OR W-IDX-ACHADO NOT EQUAL ZEROES.                      
048400        IF W-IDX-ACHADO EQUAL ZEROES                                      
048500               PERFORM 2350-CRIA-GRUPO.                                   
048600                                                                          
048700*FAIXA (PERFORM THRU) QUE FAZ A BUSCA SEQUENCIAL - QUANDO A               
048800*CHAVE BATE, O GO TO PULA DIRETO PARA O ROTULO DE SAIDA DA                
048900*FAIXA SEM PASSAR PELO ADD 1 (O INDICE DO GRUPO ACHADO TEM                
049000*QUE FICAR PARADO EM W-IDX-ACHADO); QUANDO NAO BATE, AVANCA O             
049100*INDICE E DEIXA O PERFORM ... UNTIL DE 2300 DECIDIR SE                    
049200*CONTINUA A VARREDURA.                                                    
049300 2310-LOCALIZA-GRUPO-ITEM.                                                
049400        IF TAB-CHAVE-FLAT(W-IDX) EQUAL W-CHAVE-BUSCA                      
049500               MOVE W-IDX TO W-IDX-ACHADO                                 
049600               GO TO 2310-LOCALIZA-GRUPO-ITEM-EXIT.                       
049700        ADD 1 TO W-IDX.                                                   
049800*ROTULO DE SAIDA DA FAIXA - NAO FAZ NADA SOZINHO.                         
049900 2310-LOCALIZA-GRUPO-ITEM-EXIT.                                           
050000        EXIT.                                                             
050100                                                                          
050200*GRUPO NOVO SO E CRIADO SE AINDA HOUVER ESPACO NA TABELA -                
050300*TABELA CHEIA SO CONTA E DESCARTA A DESPESA SILENCIOSAMENTE,              
050400*NUNCA ESTOURA A OCCURS.                                                  
050500 2350-CRIA-GRUPO.                                                         
050600*3000 E O LIMITE DA OCCURS DE TAB-GRUPOS (CH-0699) - NUNCA                
050700*GRAVA FORA DESSE LIMITE, SO CONTA A OCORRENCIA E DESCARTA.               
050800        IF W-QTD-GRUPOS NOT LESS THAN 3000                                
050900               ADD 1 TO CT-GRUPOS-CHEIA                                   
051000        ELSE                                                              
051100               ADD 1 TO W-QTD-GRUPOS                                      
051200               MOVE W-QTD-GRUPOS   TO W-IDX-ACHADO                        
051300*CHAVE DO GRUPO NOVO - RAZAO, SEPARADOR FIXO ";" E UF, NA                 
051400*MESMA ORDEM USADA EM W-CHAVE-BUSCA (2300).                               
051500               MOVE W-RAZAO-SOCIAL TO                                     
051600                       TAB-RAZAO(W-IDX-ACHADO)                            
051700               MOVE ";"             TO                                    
051800                       TAB-SEPARADOR(W-IDX-ACHADO)                        
051900               MOVE W-UF-CAMPO      TO TAB-UF(W-IDX-ACHADO)               
052000*ACUMULADORES DO GRUPO NOVO TODOS ZERADOS.                                
052100               MOVE ZEROES TO TAB-SOMA(W-IDX-ACHADO)                      
052200               MOVE ZEROES TO TAB-SOMA-QUAD(W-IDX-ACHADO)                 
052300               MOVE ZEROES TO TAB-QTD(W-IDX-ACHADO)                       
052400               MOVE ZEROES TO TAB-QTD-TRIM(W-IDX-ACHADO)                  
052500*NENHUM TRIMESTRE FOI VISTO AINDA PARA ESTE GRUPO NOVO.                   
052600               MOVE "N" TO TAB-T1-VISTO(W-IDX-ACHADO)                     
052700               MOVE "N" TO TAB-T2-VISTO(W-IDX-ACHADO)                     
052800               MOVE "N" TO TAB-T3-VISTO(W-IDX-ACHADO)                     
052900               MOVE "N" TO TAB-T4-VISTO(W-IDX-ACHADO).                    
053000                                                                          
053100*----[ ACUMULA CONTAGEM, SOMA E SOMA DOS QUADRADOS ]--------              
053200*A SOMA DOS QUADRADOS E GUARDADA A CADA DESPESA PARA NAO TER              
053300*QUE REVARRER TODAS AS DESPESAS DO GRUPO DE NOVO NO CALCULO               
053400*FINAL DA VARIANCIA (8200) - SO SOMA E CONTAGEM BASTAM LA.                
053500 2400-ACUMULA-GRUPO.                                                      
053600*W-IDX-ACHADO JA FOI POSICIONADO POR 2300 OU 2350 - AQUI SO               
053700*ACUMULA NO GRUPO CERTO, NUNCA PROCURA DE NOVO.                           
053800        ADD 1 TO TAB-QTD(W-IDX-ACHADO).                                   
053900        ADD W-VALOR-NUM TO TAB-SOMA(W-IDX-ACHADO).                        
054000        COMPUTE TAB-SOMA-QUAD(W-IDX-ACHADO) =                             
054100                TAB-SOMA-QUAD(W-IDX-ACHADO) +                             
054200                (W-VALOR-NUM * W-VALOR-NUM).                              
054300                                                                          
054400*----[ MARCA O TRIMESTRE COMO VISTO NO GRUPO ]--------------              
054500*CADA TRIMESTRE SO INCREMENTA TAB-QTD-TRIM UMA VEZ POR GRUPO -            
054600*A SEGUNDA DESPESA DO MESMO GRUPO NO MESMO TRIMESTRE NAO CONTA            
054700*DE NOVO, POR ISSO O TESTE "AND NOT Tn-VISTO-SIM".                        
054800 2450-ACUMULA-TRIMESTRE.                                                  
054900*QUATRO TESTES QUASE IGUAIS, UM POR TRIMESTRE, PORQUE A                   
055000*TABELA TEM UM FLAG "VISTO" SEPARADO PARA CADA UM - NAO DA                
055100*PARA PERCORRER ISSO EM UM LACO SEM UMA TABELA DE FLAGS                   
055200*INDEXADA, QUE ESTE PROGRAMA NUNCA CHEGOU A TER.                          
055300        IF W-TRIMESTRE EQUAL COD-TRIMESTRE(1)                             
055400           AND NOT T1-VISTO-SIM(W-IDX-ACHADO)                             
055500               MOVE "S" TO TAB-T1-VISTO(W-IDX-ACHADO)                     
055600               ADD 1 TO TAB-QTD-TRIM(W-IDX-ACHADO).                       
055700        IF W-TRIMESTRE EQUAL COD-TRIMESTRE(2)                             
055800           AND NOT T2-VISTO-SIM(W-IDX-ACHADO)                             
055900               MOVE "S" TO TAB-T2-VISTO(W-IDX-ACHADO)                     
056000               ADD 1 TO TAB-QTD-TRIM(W-IDX-ACHADO).                       
056100        IF W-TRIMESTRE EQUAL COD-TRIMESTRE(3)                             
056200           AND NOT T3-VISTO-SIM(W-IDX-ACHADO)                             
056300               MOVE "S" TO TAB-T3-VISTO(W-IDX-ACHADO)                     
056400               ADD 1 TO TAB-QTD-TRIM(W-IDX-ACHADO).                       
056500        IF W-TRIMESTRE EQUAL COD-TRIMESTRE(4)                             
056600           AND NOT T4-VISTO-SIM(W-IDX-ACHADO)                             
056700               MOVE "S" TO TAB-T4-VISTO(W-IDX-ACHADO)                     
056800               ADD 1 TO TAB-QTD-TRIM(W-IDX-ACHADO).                       
056900                                                                          
057000*----[ CALCULO FINAL DE MEDIA, TRIMESTRE E DESVIO ]---------              
057100*----[ PADRAO DE CADA GRUPO DA TABELA ]------------------                 
057200*SO RODA DEPOIS QUE TODO O ARQUIVO DE ENTRADA JA FOI LIDO E               
057300*TODOS OS GRUPOS JA ESTAO COMPLETOS - NAO FAZ SENTIDO CALCULAR            
057400*MEDIA DE UM GRUPO QUE AINDA VAI RECEBER MAIS DESPESAS.                   
057500 8000-CALCULA-GRUPOS.                                                     
057600*W-IDX E REAPROVEITADO AQUI COMO INDICE DE PERCURSO DA                    
057700*TABELA - NESTE PONTO A CARGA DA TABELA JA TERMINOU, ENTAO                
057800*NAO HA CONFLITO COM O USO QUE 2300/2310 FAZEM DELE.                      
057900        MOVE 1 TO W-IDX.                                                  
058000        PERFORM 8010-CALCULA-GRUPO-ITEM                                   
058100                UNTIL W-IDX GREATER THAN W-QTD-GRUPOS.                    
058200                                                                          
058300*CHAMA OS DOIS CALCULOS EM FAIXA (PERFORM THRU) PORQUE SAO                
058400*SEMPRE EXECUTADOS JUNTOS, NA MESMA ORDEM, PARA O MESMO GRUPO -           
058500*8200-CALCULA-DESVIO-EXIT E O ROTULO QUE FECHA A FAIXA.                   
058600 8010-CALCULA-GRUPO-ITEM.                                                 
058700*W-IDX APONTA O GRUPO CORRENTE - 8100 E 8200 TRABALHAM TODOS              
058800*SOBRE TAB-...(W-IDX), NUNCA RECEBEM O INDICE POR PARAMETRO.              
058900        PERFORM 8100-CALCULA-MEDIA THRU 8200-CALCULA-DESVIO-EXIT.         
059000        ADD 1 TO W-IDX.                                                   
059100                                                                          
059200*MEDIA SIMPLES (SOMA/QTD) E MEDIA POR TRIMESTRE (SOMA/QTD DE              
059300*TRIMESTRES UNICOS) - SE O GRUPO NAO TEVE TRIMESTRE NENHUM                
059400*(NAO DEVERIA ACONTECER, MAS A CONTA NAO PODE DIVIDIR POR                 
059500*ZERO) A MEDIA POR TRIMESTRE FICA ZERO.                                   
059600 8100-CALCULA-MEDIA.                                                      
059700*W-MEDIA-CRUA E CALCULADA COM 4 CASAS PARA ALIMENTAR A                    
059800*FORMULA DA VARIANCIA EM 8200 COM MAIS PRECISAO DO QUE A                  
059900*MEDIA DE 2 CASAS QUE VAI PARA O ARQUIVO DE SAIDA.                        
060000        COMPUTE W-MEDIA-CRUA ROUNDED =                                    
060100                TAB-SOMA(W-IDX) / TAB-QTD(W-IDX).                         
060200        COMPUTE TAB-MEDIA-ARMZ(W-IDX) ROUNDED =                           
060300                TAB-SOMA(W-IDX) / TAB-QTD(W-IDX).                         
060400*MEDIA POR TRIMESTRE DIVIDE A SOMA TOTAL PELA QUANTIDADE DE               
060500*TRIMESTRES UNICOS EM QUE O GRUPO TEVE DESPESA - NAO PELA                 
060600*QUANTIDADE DE DESPESAS.                                                  
060700        IF TAB-QTD-TRIM(W-IDX) EQUAL ZEROES                               
060800               MOVE ZEROES TO TAB-MEDIA-TRIM-ARMZ(W-IDX)                  
060900        ELSE                                                              
061000               COMPUTE TAB-MEDIA-TRIM-ARMZ(W-IDX) ROUNDED =               
061100                       TAB-SOMA(W-IDX) /                                  
061200                       TAB-QTD-TRIM(W-IDX).                               
061300                                                                          
061400*DESVIO PADRAO POPULACIONAL (CH-0452): VARIANCIA E A MEDIA DOS            
061500*QUADRADOS MENOS O QUADRADO DA MEDIA. GRUPO COM MENOS DE 2                
061600*DESPESAS NAO TEM DESVIO (SAI LOGO VIA GO TO); VARIANCIA                  
061700*NEGATIVA POR ARREDONDAMENTO TAMBEM VIRA DESVIO ZERO EM VEZ DE            
061800*TENTAR TIRAR RAIZ DE NUMERO NEGATIVO.                                    
061900 8200-CALCULA-DESVIO.                                                     
062000*MENOS DE 2 DESPESAS NO GRUPO: NAO HA O QUE DESVIAR, E A                  
062100*DIVISAO PELA QUANTIDADE DE DESPESAS NA VARIANCIA JA SERIA                
062200*VALIDA COM 1, MAS O DESVIO DE UMA AMOSTRA SO NAO TEM                     
062300*SIGNIFICADO ESTATISTICO - POR ISSO SAI LOGO COM ZERO.                    
062400        IF TAB-QTD(W-IDX) LESS THAN 2                                     
062500               MOVE ZEROES TO TAB-DESVIO-ARMZ(W-IDX)                      
062600               GO TO 8200-CALCULA-DESVIO-EXIT.                            
062700        COMPUTE W-VARIANCIA =                                             
062800                (TAB-SOMA-QUAD(W-IDX) /                                   
062900                TAB-QTD(W-IDX)) -                                         
063000                (W-MEDIA-CRUA * W-MEDIA-CRUA).                            
063100        IF W-VARIANCIA NOT GREATER THAN ZEROES                            
063200               MOVE ZEROES TO TAB-DESVIO-ARMZ(W-IDX)                      
063300        ELSE                                                              
063400               PERFORM 8250-RAIZ-QUADRADA                                 
063500               COMPUTE TAB-DESVIO-ARMZ(W-IDX)                             
063600                       ROUNDED = W-RAIZ.                                  
063700*ROTULO DE SAIDA DA FAIXA PERFORM THRU INICIADA EM 8010 - O               
063800*GO TO ACIMA CAI DIRETO AQUI QUANDO O GRUPO TEM MENOS DE 2                
063900*DESPESAS, PULANDO O CALCULO DE VARIANCIA E RAIZ.                         
064000 8200-CALCULA-DESVIO-EXIT.                                                
064100        EXIT.                                                             
064200                                                                          
064300*RAIZ QUADRADA POR APROXIMACOES SUCESSIVAS DE NEWTON-RAPHSON -            
064400*25 ITERACOES SAO MAIS QUE SUFICIENTES PARA CONVERGIR COM A               
064500*PRECISAO DE 4 CASAS DECIMAIS USADA NESTE PROGRAMA.                       
064600 8250-RAIZ-QUADRADA.                                                      
064700*CHUTE INICIAL: A PROPRIA VARIANCIA. A FORMULA DE                         
064800*NEWTON-RAPHSON CONVERGE RAPIDO MESMO COM UM CHUTE RUIM.                  
064900        MOVE W-VARIANCIA TO W-RAIZ.                                       
065000        PERFORM 25 TIMES                                                  
065100                COMPUTE W-RAIZ ROUNDED =                                  
065200                        (W-RAIZ + (W-VARIANCIA /                          
065300                        W-RAIZ)) / 2.                                     
065400                                                                          
065500*----[ ORDENA OS GRUPOS PELO TOTAL, DECRESCENTE ]-----------              
065600*O SORT NAO TEM UM ARQUIVO DE ENTRADA DE VERDADE - A TABELA EM            
065700*MEMORIA E DESCARREGADA PARA O ARQUIVO DE TRABALHO SD PELA                
065800*INPUT PROCEDURE (8510), E A OUTPUT PROCEDURE (8600) LE DE                
065900*VOLTA JA ORDENADA E GRAVA O ARQUIVO FINAL.                               
066000 8500-ORDENA-GRUPOS.                                                      
066100*O SORT E SOBRE A TABELA EM MEMORIA, NAO SOBRE UM ARQUIVO DE              
066200*DISCO DE VERDADE - POR ISSO PRECISA DE UMA INPUT PROCEDURE               
066300*(8510) PARA DESCARREGAR A TABELA NO WORK FILE SD, ALGO QUE               
066400*OS OUTROS PROGRAMAS DESTE JOB NAO PRECISAM FAZER.                        
066500        SORT   GRUPTRAB                                                   
066600               DESCENDING    KEY TOTAL-TRAB                               
066700               INPUT         PROCEDURE 8510-GERA-TRABALHO                 
066800               OUTPUT        PROCEDURE 8600-GRAVA-SAIDA.                  
066900                                                                          
067000*PERCORRE A TABELA DE GRUPOS DO INICIO AO FIM, RELEASE A                  
067100*RELEASE, PARA O SORT RECEBER TODOS OS GRUPOS.                            
067200 8510-GERA-TRABALHO.                                                      
067300*INPUT PROCEDURE DO SORT - RODA UMA VEZ SO, ANTES DO SORT                 
067400*COMECAR A ORDENAR, E TERMINA QUANDO NAO HA MAIS RELEASE.                 
067500        MOVE 1 TO W-IDX.                                                  
067600        PERFORM 8520-GERA-TRABALHO-ITEM                                   
067700                UNTIL W-IDX GREATER THAN W-QTD-GRUPOS.                    
067800                                                                          
067900*MONTA UM REGISTRO DE TRABALHO COM OS VALORES JA CALCULADOS E             
068000*MANDA PARA O SORT - NENHUM CALCULO NOVO E FEITO AQUI.                    
068100 8520-GERA-TRABALHO-ITEM.                                                 
068200*COPIA OS CAMPOS JA CALCULADOS DO GRUPO W-IDX PARA O                      
068300*REGISTRO DE TRABALHO E LIBERA PARA O SORT ORDENAR.                       
068400        MOVE TAB-RAZAO(W-IDX)          TO RAZAO-TRAB.                     
068500        MOVE TAB-UF(W-IDX)             TO UF-TRAB.                        
068600        MOVE TAB-SOMA(W-IDX)           TO TOTAL-TRAB.                     
068700        MOVE TAB-MEDIA-ARMZ(W-IDX)     TO MEDIA-TRAB.                     
068800        MOVE TAB-MEDIA-TRIM-ARMZ(W-IDX) TO MEDIA-TRIM-TRAB.               
068900        MOVE TAB-DESVIO-ARMZ(W-IDX)    TO DESVIO-TRAB.                    
069000        MOVE TAB-QTD(W-IDX)            TO CONTAGEM-TRAB.                  
069100        MOVE TAB-QTD-TRIM(W-IDX)       TO TRIM-UNI-TRAB.                  
069200        RELEASE REG-GRUPO-TRAB.                                           
069300        ADD 1 TO W-IDX.                                                   
069400                                                                          
069500*----[ GRAVACAO ORDENADA DO ARQUIVO FINAL ]-----------------              
069600*ABRE A SAIDA, GRAVA O CABECALHO E DEPOIS LE DE VOLTA DO SORT             
069700*(JA ORDENADO) ATE NAO TER MAIS GRUPO - CADA RETURN TRAZ UM               
069800*GRUPO NA ORDEM DO TOTAL DECRESCENTE.                                     
069900 8600-GRAVA-SAIDA.                                                        
070000*OUTPUT PROCEDURE DO SORT - SO COMECA A RODAR DEPOIS QUE O                
070100*SORT JA TERMINOU DE ORDENAR TUDO QUE FOI RELEASED EM 8510.               
070200        OPEN    OUTPUT DESPAGR.                                           
070300        PERFORM 8610-GRAVA-CABECALHO.                                     
070400        MOVE ZEROES TO CT-TOP5.                                           
070500        DISPLAY "TOP 5 GRUPOS POR TOTAL DE DESPESAS:".                    
070600        PERFORM 8620-LEITURA-ORDENADA.                                    
070700        PERFORM 8630-GRAVA-REGISTRO                                       
070800                UNTIL FIM-GRUPOS EQUAL "SIM".                             
070900        CLOSE   DESPAGR.                                                  
071000                                                                          
071100*CABECALHO DA SAIDA - UMA LINHA SO, TODAS AS 8 COLUNAS DO                 
071200*RESUMO NA ORDEM EM QUE SAO GRAVADAS POR 8700.                            
071300 8610-GRAVA-CABECALHO.                                                    
071400*NOMES DAS COLUNAS NA MESMA ORDEM DO STRING DE 8700.                      
071500        MOVE SPACES TO REG-AGR-SAI.                                       
071600        STRING "RazaoSocial;UF;TotalDespesas;Media;"                      
071700               DELIMITED BY SIZE                                          
071800               "MediaPorTrimestre;DesvioPadrao;Contagem;"                 
071900               DELIMITED BY SIZE                                          
072000               "TrimestresUnicos" DELIMITED BY SIZE                       
072100               INTO REG-AGR-SAI.                                          
072200        WRITE REG-AGR-SAI.                                                
072300                                                                          
072400*RETURN E O VERBO QUE LE DO SORT JA ORDENADO - EQUIVALENTE AO             
072500*READ DE UM ARQUIVO COMUM, SO QUE PARA O WORK FILE DO SORT.               
072600 8620-LEITURA-ORDENADA.                                                   
072700        RETURN GRUPTRAB AT END MOVE "SIM" TO FIM-GRUPOS.                  
072800                                                                          
072900*PARA CADA GRUPO DEVOLVIDO PELO SORT: MOSTRA NO TOP 5 SE FOR O            
073000*CASO, FORMATA E GRAVA A LINHA, E LE O PROXIMO.                           
073100 8630-GRAVA-REGISTRO.                                                     
073200*A ORDEM AQUI IMPORTA: MOSTRA NO TOP 5 ANTES DE FORMATAR,                 
073300*PORQUE O DISPLAY USA OS CAMPOS CRUS (NAO FORMATADOS) DO                  
073400*REGISTRO DE TRABALHO DEVOLVIDO PELO SORT.                                
073500        PERFORM 8640-EXIBE-TOP5-ITEM.                                     
073600        PERFORM 8700-FORMATA-CAMPOS-GRUPO.                                
073700        PERFORM 8620-LEITURA-ORDENADA.                                    
073800                                                                          
073900*COMO O ARQUIVO JA VEM ORDENADO PELO TOTAL DECRESCENTE, OS 5              
074000*PRIMEIROS GRUPOS LIDOS SAO SEMPRE O TOP 5 - NAO PRECISA DE               
074100*NENHUMA COMPARACAO DE VALOR, SO CONTAR ATE 5 (CH-0741).                  
074200 8640-EXIBE-TOP5-ITEM.                                                    
074300*SO EXIBE, NUNCA INTERROMPE A GRAVACAO DOS DEMAIS GRUPOS -                
074400*O DISPLAY E SO PARA CONFERENCIA DO OPERADOR NO CONSOLE.                  
074500        IF CT-TOP5 LESS THAN 5                                            
074600               DISPLAY RAZAO-TRAB " / " UF-TRAB                           
074700                       " = " TOTAL-TRAB                                   
074800               ADD 1 TO CT-TOP5.                                          
074900                                                                          
075000*----[ FORMATACAO NUMERICA, ESTILO %.2F ]------------------               
075100*OS CINCO VALORES DO GRUPO PASSAM UM A UM PELO MESMO                      
075200*FORMATADOR (8710) - SO MUDA O CAMPO DE ORIGEM E O CAMPO DE               
075300*DESTINO EM W-FMT-TOTAL/MEDIA/MEDIA-TRIM/DESVIO.                          
075400 8700-FORMATA-CAMPOS-GRUPO.                                               
075500*TOTAL, MEDIA, MEDIA-TRIM E DESVIO PASSAM PELO MESMO                      
075600*FORMATADOR (8710), UM DE CADA VEZ, POR ISSO O CAMPO DE                   
075700*ENTRADA E SEMPRE W-FMT-ENTRADA E O DE SAIDA E SEMPRE                     
075800*W-FMT-SAIDA - CADA CHAMADA SO MUDA QUEM ALIMENTA E QUEM                  
075900*RECEBE.                                                                  
076000        MOVE TOTAL-TRAB      TO W-FMT-ENTRADA.                            
076100        PERFORM 8710-FORMATA-VALOR.                                       
076200        MOVE W-FMT-SAIDA     TO W-FMT-TOTAL.                              
076300        MOVE MEDIA-TRAB      TO W-FMT-ENTRADA.                            
076400        PERFORM 8710-FORMATA-VALOR.                                       
076500        MOVE W-FMT-SAIDA     TO W-FMT-MEDIA.                              
076600        MOVE MEDIA-TRIM-TRAB TO W-FMT-ENTRADA.                            
076700        PERFORM 8710-FORMATA-VALOR.                                       
076800        MOVE W-FMT-SAIDA     TO W-FMT-MEDIA-TRIM.                         
076900        MOVE DESVIO-TRAB     TO W-FMT-ENTRADA.                            
077000        PERFORM 8710-FORMATA-VALOR.                                       
077100        MOVE W-FMT-SAIDA     TO W-FMT-DESVIO.                             
077200        MOVE CONTAGEM-TRAB   TO W-CONTAGEM-FMT.                           
077300        MOVE TRIM-UNI-TRAB   TO W-TRIM-UNI-FMT.                           
077400*CONTAGEM PARTE DO TAMANHO CHEIO DO CAMPO E VAI DIMINUINDO                
077500*ATE ACHAR O ULTIMO CARACTER NAO BRANCO.                                  
077600        MOVE 100 TO W-LEN-RAZAO.                                          
077700        MOVE 20  TO W-LEN-UF.                                             
077800        PERFORM 8750-TIRA-BRANCOS-RAZAO-TRAB                              
077900                UNTIL RAZAO-TRAB(W-LEN-RAZAO:1)                           
078000                      NOT EQUAL SPACE                                     
078100                   OR W-LEN-RAZAO EQUAL 1.                                
078200        PERFORM 8760-TIRA-BRANCOS-UF-TRAB                                 
078300                UNTIL UF-TRAB(W-LEN-UF:1) NOT EQUAL SPACE                 
078400                   OR W-LEN-UF EQUAL 1.                                   
078500*MONTA A LINHA FINAL COM OS 8 CAMPOS SEPARADOS POR ";".                   
078600        MOVE SPACES TO REG-AGR-SAI.                                       
078700        STRING RAZAO-TRAB(1:W-LEN-RAZAO) DELIMITED BY SIZE                
078800               ";"                  DELIMITED BY SIZE                     
078900               UF-TRAB(1:W-LEN-UF)  DELIMITED BY SIZE                     
079000               ";"                  DELIMITED BY SIZE                     
079100               W-FMT-TOTAL          DELIMITED BY SPACE                    
079200               ";"                  DELIMITED BY SIZE                     
079300               W-FMT-MEDIA          DELIMITED BY SPACE                    
079400               ";"                  DELIMITED BY SIZE                     
079500               W-FMT-MEDIA-TRIM     DELIMITED BY SPACE                    
079600               ";"                  DELIMITED BY SIZE                     
079700               W-FMT-DESVIO         DELIMITED BY SPACE                    
079800               ";"                  DELIMITED BY SIZE                     
079900               W-CONTAGEM-FMT       DELIMITED BY SIZE                     
080000               ";"                  DELIMITED BY SIZE                     
080100               W-TRIM-UNI-FMT       DELIMITED BY SIZE                     
080200               INTO REG-AGR-SAI.                                          
080300        WRITE REG-AGR-SAI.                                                
080400                                                                          
080500*----[ CALCULA TAMANHO UTIL DA RAZAO E DA UF ]--------------              
080600*SUBTRAI 1 DA POSICAO CANDIDATA - QUEM DECIDE PARAR E O                   
080700*PERFORM ... UNTIL DO CHAMADOR (8700), NAO ESTE PARAGRAFO.                
080800 8750-TIRA-BRANCOS-RAZAO-TRAB.                                            
080900*PARAGRAFO DE UMA LINHA SO - O TRABALHO TODO E DO PERFORM                 
081000*... UNTIL QUE O CHAMA, REPETIDAMENTE, EM 8700.                           
081100        SUBTRACT 1 FROM W-LEN-RAZAO.                                      
081200                                                                          
081300*MESMA IDEIA DE 8750, SO QUE PARA O TAMANHO DA UF.                        
081400 8760-TIRA-BRANCOS-UF-TRAB.                                               
081500        SUBTRACT 1 FROM W-LEN-UF.                                         
081600                                                                          
081700*----[ SINAL, PARTE INTEIRA/DECIMAL, REMOVE BRANCOS ]-------              
081800*MOVE PARA UM PIC Z(12)9.99 EDITADO PRODUZ BRANCO A ESQUERDA              
081900*NO LUGAR DOS ZEROS DE PREENCHIMENTO (EDICAO COM ZERO-SUPRESS)            
082000*- 8715 PULA ESSES BRANCOS ATE ACHAR O PRIMEIRO DIGITO OU O               
082100*PONTO DECIMAL, E O SINAL (SE HOUVER) E COLADO NA FRENTE.                 
082200 8710-FORMATA-VALOR.                                                      
082300*SEPARA O SINAL PARA PODER EDITAR O VALOR ABSOLUTO NO PIC                 
082400*Z(12)9.99 - UM CAMPO EDITADO NUMERICO NAO TEM COMO CARREGAR              
082500*SINAL E ZERO-SUPRESS AO MESMO TEMPO COM A CLAREZA DO STRING              
082600*MANUAL FEITO ABAIXO.                                                     
082700        IF W-FMT-ENTRADA LESS THAN ZEROES                                 
082800               MOVE "-" TO W-FMT-SINAL                                    
082900               COMPUTE W-FMT-ABS = W-FMT-ENTRADA * -1                     
083000        ELSE                                                              
083100               MOVE SPACE TO W-FMT-SINAL                                  
083200               MOVE W-FMT-ENTRADA TO W-FMT-ABS.                           
083300        MOVE W-FMT-ABS TO W-FMT-EDITADO.                                  
083400        MOVE 1 TO W-FMT-POS.                                              
083500        PERFORM 8715-PULA-BRANCO-EDITADO                                  
083600                UNTIL W-FMT-POS GREATER THAN 16                           
083700                   OR W-FMT-CHAR(W-FMT-POS) NOT EQUAL SPACE.              
083800        MOVE SPACES TO W-FMT-SAIDA.                                       
083900        STRING W-FMT-SINAL DELIMITED BY SIZE                              
084000               W-FMT-EDITADO(W-FMT-POS:) DELIMITED BY SIZE                
084100               INTO W-FMT-SAIDA.                                          
084200                                                                          
084300 8715-PULA-BRANCO-EDITADO.                                                
084400*PARAGRAFO DE UMA LINHA, CHAMADO EM PERFORM ... UNTIL POR                 
084500*8710 - AVANCA UMA POSICAO POR VEZ ATE SAIR DO BRANCO.                    
084600        ADD 1 TO W-FMT-POS.                                               
084700                                                                          
084800*----[ ENCERRAMENTO E TOTAIS DO PROCESSO ]-----------------               
084900*SO FECHA A ENTRADA - A SAIDA JA FOI FECHADA NO FIM DE                    
085000*8600-GRAVA-SAIDA, LOGO APOS O ULTIMO GRUPO ORDENADO.                     
085100 9000-FIM.                                                                
085200*O ARQUIVO DE ENTRADA E O UNICO QUE AINDA ESTA ABERTO NESTE               
085300*PONTO - TODOS OS OUTROS JA FORAM FECHADOS EM 8600.                       
085400        CLOSE DESPENR.                                                    
085500        PERFORM 9100-EXIBE-TOTAIS.                                        
085600                                                                          
085700*RESUMO NO CONSOLE PARA A OPERACAO CONFERIR SE LIDOS =                    
085800*PROCESSADOS + IGNORADOS, E SE SOBROU ALGUM GRUPO REJEITADO               
085900*POR FALTA DE ESPACO NA TABELA.                                           
086000 9100-EXIBE-TOTAIS.                                                       
086100        DISPLAY "AGREGADOR DESPESAS - TOTAIS DO PROCESSO".                
086200        DISPLAY "REGISTROS LIDOS.........: " CT-TOTAL.                    
086300        DISPLAY "REGISTROS PROCESSADOS...: " CT-PROCESSADOS.              
086400        DISPLAY "REGISTROS IGNORADOS.....: " CT-IGNORADOS.                
086500        DISPLAY "LINHAS FORA DO PADRAO...: " CT-FORA-PADRAO.              
086600        DISPLAY "GRUPOS DISTINTOS GERADOS: " W-QTD-GRUPOS.                
086700        IF CT-GRUPOS-CHEIA GREATER THAN ZEROES                            
086800               DISPLAY "GRUPOS REJEITADOS (TAB CHEIA): "                  
086900                       CT-GRUPOS-CHEIA.                                   
